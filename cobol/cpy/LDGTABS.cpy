000100*=================================================================
000200* LDGTABS - VALID ACCOUNT TYPE / CURRENCY TABLES
000300*           LOADED IN WORKING-STORAGE (NOT A DATABASE FILE) SINCE
000400*           THE FIVE ACCOUNT TYPES AND TEN SUPPORTED CURRENCIES
000500*           ARE FIXED FOR THE LIFE OF THE RELEASE.
000600*=================================================================
000700* HISTORY OF MODIFICATION:
000800*=================================================================
000900* TAG    DEV     DATE        DESCRIPTION
001000* ------ ------- ----------  ------------------------------------
001100* LDG002 TMPRJC  05/03/2018  INITIAL VERSION - 5 ACCOUNT TYPES
001200* LDG006 TMPKSM  22/05/2018  ADD SEK/CHF/NOK/DKK - EUROPEAN
001300*                            CORRIDOR GO-LIVE
001400*-----------------------------------------------------------------
001500 01  WK-ACCT-TYPE-LIST.
001600     05  FILLER                   PIC X(08) VALUE "ASSET   ".
001700     05  FILLER                   PIC X(08) VALUE "LIABILITY".
001800     05  FILLER                   PIC X(08) VALUE "EQUITY  ".
001900     05  FILLER                   PIC X(08) VALUE "REVENUE ".
002000     05  FILLER                   PIC X(08) VALUE "EXPENSE ".
002100 01  WK-ACCT-TYPE-TABLE REDEFINES WK-ACCT-TYPE-LIST.
002200     05  WK-ACCT-TYPE-ENTRY       PIC X(08) OCCURS 5 TIMES
002300                                   INDEXED BY WK-ACCT-TYPE-IDX.
002400
002500* ---------------------------------------------------------------
002600* SUPPORTED ISO CURRENCIES AND THEIR MINOR-UNIT DECIMAL PLACES.
002700* JPY IS THE ONLY ZERO-DECIMAL CURRENCY IN THE CORRIDOR LIST.
002800* ---------------------------------------------------------------
002900 01  WK-CUY-LIST.
003000     05  FILLER                   PIC X(04) VALUE "USD2".
003100     05  FILLER                   PIC X(04) VALUE "EUR2".
003200     05  FILLER                   PIC X(04) VALUE "SEK2".
003300     05  FILLER                   PIC X(04) VALUE "GBP2".
003400     05  FILLER                   PIC X(04) VALUE "JPY0".
003500     05  FILLER                   PIC X(04) VALUE "CAD2".
003600     05  FILLER                   PIC X(04) VALUE "AUD2".
003700     05  FILLER                   PIC X(04) VALUE "CHF2".
003800     05  FILLER                   PIC X(04) VALUE "NOK2".
003900     05  FILLER                   PIC X(04) VALUE "DKK2".
004000 01  WK-CUY-TABLE REDEFINES WK-CUY-LIST.
004100     05  WK-CUY-ENTRY                       OCCURS 10 TIMES
004200                                   INDEXED BY WK-CUY-IDX.
004300         10  WK-CUY-CODE          PIC X(03).
004400         10  WK-CUY-DECIMALS      PIC 9(01).
