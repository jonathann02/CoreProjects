000100*=================================================================
000200* LDGACCT - ACCOUNT MASTER RECORD
000300*           ONE ENTRY PER LEDGER ACCOUNT (ASSET/LIABILITY/EQUITY/
000400*           REVENUE/EXPENSE).  FILE IS ORGANIZED AS RELATIVE;
000500*           ACCOUNT-NUMBER IS THE BUSINESS KEY AND IS RESOLVED TO
000600*           A RELATIVE RECORD NUMBER VIA THE IN-MEMORY INDEX TABLE
000700*           BUILT BY LDGVACT AT PROGRAM START (SEE WK-ACCT-INDEX-
000800*           TABLE IN LDGVACT).
000900*=================================================================
001000* HISTORY OF MODIFICATION:
001100*=================================================================
001200* TAG    DEV     DATE        DESCRIPTION
001300* ------ ------- ----------  ------------------------------------
001400* LDG001 TMPRJC  02/03/2018  INITIAL VERSION
001500* LDG009 TMPKSM  14/07/2018  ADD ACCT-STATUS-CLOSED, RETIRE THE
001600*                            OLD "DELETED" INDICATOR
001700* LDGY2K TMPHLW  09/09/1999  Y2K - CREATED-DATE/UPDATED-DATE
001800*                            EXPANDED TO 8-BYTE CCYYMMDD
001900* LDG022 TMPRVD  11/02/2021  ADD ACCT-FILLER PAD TO ROUND RECORD
002000*                            TO 120 BYTES FOR FUTURE EXPANSION
002100*-----------------------------------------------------------------
002200 01  LDGACCT-RECORD.
002300     05  ACCT-ACCOUNT-ID          PIC X(36).
002400     05  ACCT-ACCOUNT-NUMBER      PIC X(20).
002500     05  ACCT-ACCOUNT-TYPE        PIC X(08).
002600         88  ACCT-TYPE-ASSET               VALUE "ASSET".
002700         88  ACCT-TYPE-LIABILITY           VALUE "LIABILITY".
002800         88  ACCT-TYPE-EQUITY              VALUE "EQUITY".
002900         88  ACCT-TYPE-REVENUE             VALUE "REVENUE".
003000         88  ACCT-TYPE-EXPENSE             VALUE "EXPENSE".
003100     05  ACCT-CURRENCY-CODE       PIC X(03).
003200     05  ACCT-CURRENCY-DECIMALS   PIC 9(01).
003300     05  ACCT-ACCOUNT-STATUS      PIC X(10).
003400         88  ACCT-STATUS-ACTIVE             VALUE "ACTIVE".
003500         88  ACCT-STATUS-SUSPENDED          VALUE "SUSPENDED".
003600         88  ACCT-STATUS-CLOSED             VALUE "CLOSED".
003700     05  ACCT-BALANCE             PIC S9(13)V9(02) COMP-3.
003800     05  ACCT-CREATED-DATE        PIC 9(08).
003900     05  ACCT-UPDATED-DATE        PIC 9(08).
004000     05  ACCT-FILLER              PIC X(18).
004100
004200* ---------------------------------------------------------------
004300* ALTERNATE VIEW - CREATED/UPDATED DATE BROKEN OUT CCYY/MM/DD,
004400* USED BY THE ACCOUNTS-CREATED REPORT EDIT ROUTINE.
004500* ---------------------------------------------------------------
004600 01  LDGACCT-DATE-R REDEFINES LDGACCT-RECORD.
004700     05  FILLER                   PIC X(86).
004800     05  ACCT-DATE-R-CREATED.
004900         10  ACCT-CR-CCYY         PIC 9(04).
005000         10  ACCT-CR-MM           PIC 9(02).
005100         10  ACCT-CR-DD           PIC 9(02).
005200     05  ACCT-DATE-R-UPDATED.
005300         10  ACCT-UP-CCYY         PIC 9(04).
005400         10  ACCT-UP-MM           PIC 9(02).
005500         10  ACCT-UP-DD           PIC 9(02).
005600     05  FILLER                   PIC X(18).
005700
005800* ---------------------------------------------------------------
005900* ALTERNATE VIEW - RAW PACKED BALANCE BYTES, USED ONLY BY THE
006000* OVERNIGHT DATA-FIX UTILITY WHEN A BALANCE HAS TO BE PATCHED
006100* BY HEX DUMP (SEE OPERATIONS RUNBOOK LDG-OPS-04).
006200* ---------------------------------------------------------------
006300 01  LDGACCT-BAL-R REDEFINES LDGACCT-RECORD.
006400     05  FILLER                   PIC X(78).
006500     05  ACCT-BALANCE-RAW         PIC X(08).
006600     05  FILLER                   PIC X(34).
