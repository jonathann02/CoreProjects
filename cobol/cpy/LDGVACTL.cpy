000100*=================================================================
000200* LDGVACTL - LINKAGE RECORD FOR LDGVACT (ACCOUNT SUBROUTINE)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* TAG    DEV     DATE        DESCRIPTION
000700* ------ ------- ----------  ------------------------------------
000800* LDG003 TMPRJC  06/03/2018  INITIAL VERSION - OPTIONS 1-3
000900* LDG010 TMPKSM  20/08/2018  ADD OPTION 4 (CLOSE) AND OPTION 5
001000*                            (CREATE)
001100*-----------------------------------------------------------------
001200 01  WK-C-VACT-RECORD.
001300     05  WK-C-VACT-INPUT.
001400         10  WK-N-VACT-OPTION         PIC 9(01) COMP.
001500             88  VACT-OPT-VALIDATE             VALUE 1.
001600             88  VACT-OPT-DEBIT                VALUE 2.
001700             88  VACT-OPT-CREDIT               VALUE 3.
001800             88  VACT-OPT-CLOSE                VALUE 4.
001900             88  VACT-OPT-CREATE                VALUE 5.
002000             88  VACT-OPT-END-OF-RUN            VALUE 9.
002100         10  WK-C-VACT-ACCOUNT-NUMBER PIC X(20).
002200         10  WK-C-VACT-ACCOUNT-TYPE   PIC X(08).
002300         10  WK-C-VACT-CURRENCY-CODE  PIC X(03).
002400         10  WK-N-VACT-AMOUNT         PIC S9(13)V9(02) COMP-3.
002500         10  WK-C-VACT-RUN-DATE       PIC 9(08).
002600     05  WK-C-VACT-OUTPUT.
002700         10  WK-C-VACT-FOUND          PIC X(01).
002800             88  VACT-FOUND-YES                VALUE "Y".
002900             88  VACT-FOUND-NO                 VALUE "N".
003000         10  WK-C-VACT-ACCOUNT-ID     PIC X(36).
003100         10  WK-C-VACT-ACCOUNT-STATUS PIC X(10).
003200         10  WK-C-VACT-CURRENCY-CODE-O PIC X(03).
003300         10  WK-N-VACT-CURRENCY-DECS  PIC 9(01).
003400         10  WK-N-VACT-BALANCE        PIC S9(13)V9(02) COMP-3.
003500         10  WK-C-VACT-ERROR-CD       PIC X(02).
003600             88  VACT-NO-ERROR                  VALUE SPACES.
003700         10  WK-C-VACT-REASON         PIC X(60).
003800         10  WK-C-VACT-FILE           PIC X(08).
003900         10  WK-C-VACT-MODE           PIC X(07).
004000         10  WK-C-VACT-KEY            PIC X(20).
004100         10  WK-C-VACT-FS             PIC X(02).
004200         10  FILLER                   PIC X(04).
