000100*=================================================================
000200* LDGXPRML - LINKAGE RECORD FOR LDGXPARM (BATCH PARAMETER LOOKUP)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* TAG    DEV     DATE        DESCRIPTION
000700* ------ ------- ----------  ------------------------------------
000800* LDG008 TMPRJC  13/03/2018  INITIAL VERSION - LIFTED FROM
000900*                            TRFXGSPA PARAMETER LOOKUP PATTERN
001000*-----------------------------------------------------------------
001100 01  WK-C-XPRM-RECORD.
001200     05  WK-C-XPRM-INPUT.
001300         10  WK-C-XPRM-PARCD          PIC X(10).
001400             88  XPRM-RATE-LIMIT-PER-MIN VALUE "RATELIMIT ".
001500             88  XPRM-IDEM-TTL-SECS      VALUE "IDEMTTLSEC".
001600     05  WK-C-XPRM-OUTPUT.
001700         10  WK-C-XPRM-ERROR-CD       PIC X(02).
001800             88  XPRM-NO-ERROR                  VALUE SPACES.
001900         10  WK-N-XPRM-PARVAL         PIC S9(09) COMP.
002000         10  FILLER                   PIC X(04).
