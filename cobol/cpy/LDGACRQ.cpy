000100*=================================================================
000200* LDGACRQ - ACCOUNT-REQUEST BATCH INPUT RECORD
000300*           ONE LINE PER REQUESTED ACCOUNT, READ FROM THE
000400*           ACCOUNT-REQUEST-FILE (LINE SEQUENTIAL).
000500*=================================================================
000600* HISTORY OF MODIFICATION:
000700*=================================================================
000800* TAG    DEV     DATE        DESCRIPTION
000900* ------ ------- ----------  ------------------------------------
001000* LDG001 TMPRJC  02/03/2018  INITIAL VERSION
001100*-----------------------------------------------------------------
001200 01  LDGACRQ-RECORD.
001300     05  ACRQ-ACCOUNT-NUMBER      PIC X(20).
001400     05  ACRQ-ACCOUNT-TYPE        PIC X(08).
001500     05  ACRQ-CURRENCY-CODE       PIC X(03).
001600     05  ACRQ-FILLER              PIC X(29).
