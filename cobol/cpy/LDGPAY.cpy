000100*=================================================================
000200* LDGPAY  - PAYMENT LEDGER RECORD
000300*           ONE ENTRY WRITTEN TO PAYMENT-LEDGER PER PROCESSED
000400*           TRANSFER REQUEST, IN THE ORDER PROCESSED.
000500*=================================================================
000600* HISTORY OF MODIFICATION:
000700*=================================================================
000800* TAG    DEV     DATE        DESCRIPTION
000900* ------ ------- ----------  ------------------------------------
001000* LDG001 TMPRJC  02/03/2018  INITIAL VERSION
001100* LDG011 TMPKSM  30/08/2018  ADD FAILURE-REASON, POPULATED ONLY
001200*                            WHEN PAY-PAYMENT-STATUS = "FAILED"
001300* LDGY2K TMPHLW  09/09/1999  Y2K - CREATED-DATE/UPDATED-DATE
001400*                            EXPANDED TO 8-BYTE CCYYMMDD
001500*-----------------------------------------------------------------
001600 01  LDGPAY-RECORD.
001700     05  PAY-PAYMENT-ID           PIC X(36).
001800     05  PAY-IDEMPOTENCY-KEY      PIC X(36).
001900     05  PAY-FROM-ACCOUNT-NUMBER  PIC X(20).
002000     05  PAY-TO-ACCOUNT-NUMBER    PIC X(20).
002100     05  PAY-PAYMENT-AMOUNT       PIC S9(13)V9(02) COMP-3.
002200     05  PAY-CURRENCY-CODE        PIC X(03).
002300     05  PAY-DESCRIPTION          PIC X(40).
002400     05  PAY-PAYMENT-STATUS       PIC X(10).
002500         88  PAY-STATUS-PENDING             VALUE "PENDING".
002600         88  PAY-STATUS-PROCESSING          VALUE "PROCESSING".
002700         88  PAY-STATUS-COMPLETED           VALUE "COMPLETED".
002800         88  PAY-STATUS-FAILED              VALUE "FAILED".
002900     05  PAY-FAILURE-REASON       PIC X(60).
003000     05  PAY-CREATED-DATE         PIC 9(08).
003100     05  PAY-UPDATED-DATE         PIC 9(08).
003200     05  PAY-FILLER               PIC X(11).
003300
003400* ---------------------------------------------------------------
003500* ALTERNATE VIEW - CREATED/UPDATED DATE BROKEN OUT CCYY/MM/DD,
003600* USED BY THE PAYMENT REGISTER REPORT EDIT ROUTINE.
003700* ---------------------------------------------------------------
003800 01  LDGPAY-DATE-R REDEFINES LDGPAY-RECORD.
003900     05  FILLER                   PIC X(233).
004000     05  PAY-DATE-R-CREATED.
004100         10  PAY-CR-CCYY          PIC 9(04).
004200         10  PAY-CR-MM            PIC 9(02).
004300         10  PAY-CR-DD            PIC 9(02).
004400     05  PAY-DATE-R-UPDATED.
004500         10  PAY-UP-CCYY          PIC 9(04).
004600         10  PAY-UP-MM            PIC 9(02).
004700         10  PAY-UP-DD            PIC 9(02).
004800     05  FILLER                   PIC X(11).
