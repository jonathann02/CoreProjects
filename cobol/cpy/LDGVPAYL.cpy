000100*=================================================================
000200* LDGVPAYL - LINKAGE RECORD FOR LDGVPAY (PAYMENT SETTLEMENT
000300*            SUBROUTINE - performTransfer)
000400*=================================================================
000500* HISTORY OF MODIFICATION:
000600*=================================================================
000700* TAG    DEV     DATE        DESCRIPTION
000800* ------ ------- ----------  ------------------------------------
000900* LDG004 TMPRJC  07/03/2018  INITIAL VERSION
001000*-----------------------------------------------------------------
001100 01  WK-C-VPAY-RECORD.
001200     05  WK-C-VPAY-INPUT.
001300         10  WK-C-VPAY-FROM-ACCOUNT   PIC X(20).
001400         10  WK-C-VPAY-TO-ACCOUNT     PIC X(20).
001500         10  WK-N-VPAY-AMOUNT         PIC S9(13)V9(02) COMP-3.
001600         10  WK-C-VPAY-RUN-DATE       PIC 9(08).
001700     05  WK-C-VPAY-OUTPUT.
001800         10  WK-C-VPAY-RESULT         PIC X(01).
001900             88  VPAY-RESULT-COMPLETED          VALUE "Y".
002000             88  VPAY-RESULT-FAILED             VALUE "N".
002100         10  WK-C-VPAY-FAILURE-REASON PIC X(60).
002200         10  FILLER                   PIC X(04).
