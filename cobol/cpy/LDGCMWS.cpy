000100*=================================================================
000200* LDGCMWS - LEDGER COMMON WORKING STORAGE
000300*           FILE STATUS / CONDITION NAMES SHARED BY ALL LDGxxx
000400*           PROGRAMS AND SUBROUTINES.
000500*=================================================================
000600* HISTORY OF MODIFICATION:
000700*=================================================================
000800* TAG    DEV     DATE        DESCRIPTION
000900* ------ ------- ----------  ------------------------------------
001000* LDG001 TMPRJC  02/03/2018  INITIAL VERSION - LIFTED OUT OF
001100*                            TRFVBAC COMMON AREA FOR REUSE BY
001200*                            THE LEDGER SUITE
001300* LDG014 TMPKSM  19/11/2019  ADD WK-C-DUPLICATE-KEY FOR ACCOUNT
001400*                            AND IDEMPOTENCY KEY CHECKS
001500* LDGY2K TMPHLW  09/09/1999  Y2K - WK-C-RUN-CEN ADDED, RUN DATE
001600*                            NOW CARRIES FULL 4-DIGIT YEAR
001700*-----------------------------------------------------------------
001800 01  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
001900     88  WK-C-SUCCESSFUL                    VALUE "00".
002000     88  WK-C-DUPLICATE-KEY                 VALUE "22".
002100     88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002200     88  WK-C-END-OF-FILE                   VALUE "10".
002300     88  WK-C-INVALID-KEY                   VALUE "21" "23" "24".
002400
002500 01  WK-C-RUN-DATE.
002600     05  WK-C-RUN-CEN             PIC X(02).
002700     05  WK-C-RUN-YMD             PIC 9(06).
002800     05  FILLER                   PIC X(02).
002900 01  WK-C-RUN-DATE-8              PIC 9(08).
003000 01  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE-8.
003100     05  WK-C-RUN-DATE-CCYY       PIC 9(04).
003200     05  WK-C-RUN-DATE-MM         PIC 9(02).
003300     05  WK-C-RUN-DATE-DD         PIC 9(02).
