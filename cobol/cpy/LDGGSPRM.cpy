000100*=================================================================
000200* LDGGSPRM - GLOBAL SYSTEM PARAMETER RECORD
000300*            ONE ENTRY PER NAMED BATCH-RUN PARAMETER (RATE LIMIT,
000400*            IDEMPOTENCY TTL, ETC).  INDEXED FILE, KEYED ON
000500*            LDGP-PARCD, READ BY LDGXPARM ONLY.
000600*=================================================================
000700* HISTORY OF MODIFICATION:
000800*=================================================================
000900* TAG    DEV     DATE        DESCRIPTION
001000* ------ ------- ----------  ------------------------------------
001100* LDG008 TMPRJC  13/03/2018  INITIAL VERSION
001200*-----------------------------------------------------------------
001300 01  LDGGSPRM-RECORD.
001400     05  LDGP-PARCD               PIC X(10).
001500     05  LDGP-PARVAL              PIC S9(09) COMP-3.
001600     05  LDGP-FILLER              PIC X(20).
