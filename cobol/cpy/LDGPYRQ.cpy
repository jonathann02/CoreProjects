000100*=================================================================
000200* LDGPYRQ - PAYMENT-REQUEST BATCH INPUT RECORD
000300*           ONE LINE PER TRANSFER REQUEST, READ FROM THE
000400*           PAYMENT-REQUEST-FILE (LINE SEQUENTIAL) IN THE ORDER
000500*           PRESENTED - NO RE-SEQUENCING IS DONE BY LDGXFER.
000600*=================================================================
000700* HISTORY OF MODIFICATION:
000800*=================================================================
000900* TAG    DEV     DATE        DESCRIPTION
001000* ------ ------- ----------  ------------------------------------
001100* LDG001 TMPRJC  02/03/2018  INITIAL VERSION
001200* LDG017 TMPKSM  05/05/2019  ADD PREQ-REQUESTER-ID FOR THE NEW
001300*                            PER-REQUESTER RATE LIMIT
001400*-----------------------------------------------------------------
001500 01  LDGPYRQ-RECORD.
001600     05  PREQ-IDEMPOTENCY-KEY     PIC X(36).
001700     05  PREQ-FROM-ACCOUNT        PIC X(20).
001800     05  PREQ-TO-ACCOUNT          PIC X(20).
001900     05  PREQ-AMOUNT              PIC S9(13)V9(02) COMP-3.
002000     05  PREQ-CURRENCY            PIC X(03).
002100     05  PREQ-DESCRIPTION         PIC X(40).
002200     05  PREQ-REQUESTER-ID        PIC X(20).
002300     05  PREQ-FILLER              PIC X(13).
