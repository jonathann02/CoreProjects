000100*=================================================================
000200* LDGVRLML - LINKAGE RECORD FOR LDGVRLM (RATE LIMIT SUBROUTINE)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* TAG    DEV     DATE        DESCRIPTION
000700* ------ ------- ----------  ------------------------------------
000800* LDG005 TMPRJC  08/03/2018  INITIAL VERSION
000900* LDG021 TMPESQ  14/09/2020  DROP THE UNUSED RATE-LIMIT-ENTRY
001000*                            01-LEVEL - THE REQUESTER TABLE IS
001100*                            WK-RATE-TABLE-AREA IN LDGVRLM'S OWN
001200*                            WORKING-STORAGE AND ALWAYS HAS BEEN;
001300*                            THIS LINKAGE COPY OF THE SHAPE WAS
001400*                            NEVER REFERENCED BY ANY CALLER
001500*-----------------------------------------------------------------
001600 01  WK-C-VRLM-RECORD.
001700     05  WK-C-VRLM-INPUT.
001800         10  WK-C-VRLM-REQUESTER-ID   PIC X(20).
001900         10  WK-N-VRLM-LIMIT-PER-MIN  PIC 9(09) COMP.
002000             88  VRLM-LIMIT-DISABLED           VALUE 0.
002100     05  WK-C-VRLM-OUTPUT.
002200         10  WK-C-VRLM-ALLOWED        PIC X(01).
002300             88  VRLM-ALLOWED-YES               VALUE "Y".
002400             88  VRLM-ALLOWED-NO                VALUE "N".
002500         10  FILLER                   PIC X(04).
