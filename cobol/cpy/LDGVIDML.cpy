000100*=================================================================
000200* LDGVIDML - LINKAGE RECORD FOR LDGVIDM (IDEMPOTENCY SUBROUTINE)
000300*=================================================================
000400* HISTORY OF MODIFICATION:
000500*=================================================================
000600* TAG    DEV     DATE        DESCRIPTION
000700* ------ ------- ----------  ------------------------------------
000800* LDG007 TMPRJC  12/03/2018  INITIAL VERSION
000900* LDG019 TMPKSM  02/03/2020  ADD WK-C-VIDM-CANRETRY OUTPUT FLAG
001000* LDG022 TMPESQ  14/09/2020  DROP THE UNUSED IDEMPOTENCY-ENTRY
001100*                            01-LEVEL - THE ENTRY TABLE IS
001200*                            WK-IDEM-TABLE-AREA IN LDGVIDM'S OWN
001300*                            WORKING-STORAGE AND ALWAYS HAS BEEN;
001400*                            THIS LINKAGE COPY OF THE SHAPE WAS
001500*                            NEVER REFERENCED BY ANY CALLER
001600*-----------------------------------------------------------------
001700 01  WK-C-VIDM-RECORD.
001800     05  WK-C-VIDM-INPUT.
001900         10  WK-N-VIDM-OPTION         PIC 9(01) COMP.
002000             88  VIDM-OPT-CHECK-OR-CREATE      VALUE 1.
002100             88  VIDM-OPT-MARK-COMPLETED       VALUE 2.
002200             88  VIDM-OPT-MARK-FAILED          VALUE 3.
002300         10  WK-C-VIDM-KEY            PIC X(36).
002400         10  WK-N-VIDM-TTL-SECS       PIC 9(09) COMP.
002500     05  WK-C-VIDM-OUTPUT.
002600         10  WK-C-VIDM-NEW-REQUEST    PIC X(01).
002700             88  VIDM-IS-NEW-REQUEST            VALUE "Y".
002800             88  VIDM-IS-DUPLICATE              VALUE "N".
002900         10  WK-C-VIDM-STATUS         PIC X(10).
003000         10  WK-C-VIDM-CANRETRY       PIC X(01).
003100             88  VIDM-CAN-RETRY                 VALUE "Y".
003200         10  FILLER                   PIC X(04).
