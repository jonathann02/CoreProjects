000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVACT.
000500 AUTHOR.         M WEE TL.
000600 INSTALLATION.   LEDGER BATCH SERVICES.
000700 DATE-WRITTEN.   10 MAR 1993.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM CONTAINS PROPRIETARY INFORMATION
001000                  OF THE LEDGER BATCH SERVICES UNIT.  ACCESS
001100                  RESTRICTED TO AUTHORIZED APPLICATION STAFF.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE, DEBIT,
001400*               CREDIT, CLOSE AND CREATE ACCOUNT-MASTER RECORDS.
001500*               ACCOUNT-MASTER IS ORGANIZED AS RELATIVE; THIS
001600*               ROUTINE BUILDS AN IN-MEMORY INDEX OF ACCOUNT-
001700*               NUMBER TO RELATIVE-RECORD-NUMBER THE FIRST TIME
001800*               IT IS CALLED IN A RUN AND KEEPS THE FILE OPEN
001900*               (WORKING-STORAGE AND OPEN FILES SURVIVE ACROSS
002000*               CALLS SINCE THIS PROGRAM IS NOT DECLARED
002100*               INITIAL).  CALLER MUST INVOKE OPTION 9 (END OF
002200*               RUN) ONCE, AFTER THE LAST REQUEST, SO THE FILE
002300*               CAN BE CLOSED CLEANLY.
002400*
002500*    OPTIONS:
002600*    1 - VALIDATE  - LOOK UP ACCOUNT, RETURN STATUS/BALANCE
002700*    2 - DEBIT      - DEBIT WK-N-VACT-AMOUNT FROM THE ACCOUNT
002800*    3 - CREDIT     - CREDIT WK-N-VACT-AMOUNT TO THE ACCOUNT
002900*    4 - CLOSE      - CLOSE THE ACCOUNT (BALANCE MUST BE ZERO)
003000*    5 - CREATE     - CREATE A NEW ACCOUNT-MASTER ENTRY
003100*    9 - END-OF-RUN - CLOSE ACCOUNT-MASTER, NO OTHER ACTION
003200*
003300*    WK-C-VACT-ERROR-CD ON RETURN:
003400*    SPACES - REQUEST SUCCEEDED
003500*    NF     - ACCOUNT NOT FOUND
003600*    AE     - ACCOUNT ALREADY EXISTS (CREATE)
003700*    IA     - ACCOUNT NOT ACTIVE
003800*    IF     - INSUFFICIENT FUNDS (ASSET DEBIT ONLY)
003900*    AM     - AMOUNT NOT GREATER THAN ZERO
004000*    NZ     - BALANCE NOT ZERO (CLOSE)
004100*    AT     - INVALID ACCOUNT TYPE (CREATE)
004200*    CU     - UNSUPPORTED CURRENCY CODE (CREATE)
004300*
004400*=================================================================
004500* HISTORY OF MODIFICATION:
004600*=================================================================
004700* TAG    DEV     DATE        DESCRIPTION
004800* ------ ------- ----------  ------------------------------------
004900* LDG003 TMPRJC  10/03/1993  INITIAL VERSION - OPTIONS 1-3 ONLY
005000* LDG010 TMPKSM  20/08/1994  ADD OPTION 4 (CLOSE) AND OPTION 5
005100*                            (CREATE) FOR THE NEW ACCOUNT-OPENING
005200*                            BATCH JOB
005300* LDG018 TMPHLW  03/04/1996  BUILD ACCOUNT INDEX FROM THE MASTER
005400*                            ON FIRST CALL RATHER THAN REQUIRING
005500*                            THE CALLER TO SUPPLY A RELATIVE KEY
005600* LDGY2K TMPHLW  21/10/1998  Y2K - ACCT-CREATED-DATE/UPDATED-DATE
005700*                            NOW CCYYMMDD, WK-C-VACT-RUN-DATE
005800*                            PASSED IN BY CALLER AS 8 BYTES
005900* LDG029 TMPESQ  14/05/2000  ADD OPTION 9 (END-OF-RUN) SO THE
006000*                            MASTER FILE CLOSES CLEANLY INSTEAD
006100*                            OF RELYING ON JOB-END CLEANUP
006200* LDG044 TMPRVD  02/12/2008  E-REQUEST 27754 - INSUFFICIENT
006300*                            FUNDS CHECK NOW SKIPPED FOR
006400*                            LIABILITY/EQUITY/REVENUE/EXPENSE
006500*                            ACCOUNTS PER NEW CHART-OF-ACCOUNTS
006600*                            RULES
006700* LDG058 TMPKSM  19/07/2012  ROUND ALL COMPUTED AMOUNTS TO 2
006800*                            DECIMALS BEFORE POSTING TO BALANCE
006900* LDG075 TMPRJC  25/03/2016  RESOLVE CURRENCY DECIMALS FROM
007000*                            LDGTABS ON CREATE INSTEAD OF
007100*                            TRUSTING THE CALLER
007200*-----------------------------------------------------------------
007300 EJECT
007400**********************
007500 ENVIRONMENT DIVISION.
007600**********************
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-AS400.
007900 OBJECT-COMPUTER. IBM-AS400.
008000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT ACCOUNT-MASTER ASSIGN TO DATABASE-ACCTMSTR
008500            ORGANIZATION      IS RELATIVE
008600            ACCESS MODE       IS DYNAMIC
008700            RELATIVE KEY      IS WK-N-ACCT-REL-KEY
008800            FILE STATUS       IS WK-C-FILE-STATUS.
008900 EJECT
009000***************
009100 DATA DIVISION.
009200***************
009300 FILE SECTION.
009400***************
009500 FD  ACCOUNT-MASTER
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS LDGACCT-RECORD.
009800     COPY LDGACCT.
009900
010000*************************
010100 WORKING-STORAGE SECTION.
010200*************************
010300 01  FILLER                          PIC X(24)        VALUE
010400     "** PROGRAM LDGVACT  **".
010500
010600* ------------------ PROGRAM WORKING STORAGE -------------------*
010700 01  WK-C-COMMON.
010800     COPY LDGCMWS.
010900     COPY LDGTABS.
011000
011100 01  WK-N-ACCT-REL-KEY               PIC 9(09) COMP.
011200 01  WK-C-INDEX-BUILT-FLAG           PIC X(01) VALUE "N".
011300     88  WK-C-INDEX-BUILT                     VALUE "Y".
011400
011500 01  WK-ACCT-INDEX-AREA.
011600     05  WK-N-ACCT-INDEX-COUNT        PIC 9(05) COMP VALUE ZERO.
011700     05  FILLER                       PIC X(02).
011800     05  WK-ACCT-INDEX-ENTRY OCCURS 5000 TIMES.
011900         10  WK-IDX-ACCOUNT-NUMBER    PIC X(20).
012000         10  WK-IDX-RELATIVE-KEY      PIC 9(09) COMP.
012100         10  FILLER                   PIC X(01).
012200 01  WK-N-ACCT-SUB                    PIC 9(05) COMP.
012300 01  WK-N-ACCT-FOUND-SUB              PIC 9(05) COMP.
012400 01  WK-N-ACCT-NEXT-SEQ               PIC 9(09) COMP VALUE ZERO.
012500
012600 01  WK-N-NEW-BALANCE                 PIC S9(13)V9(02) COMP-3.
012700
012800 01  WK-C-ACCOUNT-ID-BUILD.
012900     05  WK-C-ACCT-ID-PFX             PIC X(08) VALUE "LDGACCT-".
013000     05  WK-C-ACCT-ID-DATE            PIC 9(08).
013100     05  WK-C-ACCT-ID-DASH            PIC X(01) VALUE "-".
013200     05  WK-C-ACCT-ID-SEQ             PIC 9(09).
013300     05  FILLER                       PIC X(10) VALUE SPACES.
013400
013500 EJECT
013600 LINKAGE SECTION.
013700*****************
013800 COPY LDGVACTL.
013900 EJECT
014000***********************************************
014100 PROCEDURE DIVISION USING WK-C-VACT-RECORD.
014200***********************************************
014300 MAIN-MODULE.
014400     PERFORM A000-INITIALIZE-ROUTINE
014500        THRU A099-INITIALIZE-ROUTINE-EX.
014600
014700     EVALUATE TRUE
014800        WHEN VACT-OPT-VALIDATE
014900           PERFORM B100-VALIDATE-ACCOUNT
015000              THRU B199-VALIDATE-ACCOUNT-EX
015100        WHEN VACT-OPT-DEBIT
015200           PERFORM B200-DEBIT-ACCOUNT
015300              THRU B299-DEBIT-ACCOUNT-EX
015400        WHEN VACT-OPT-CREDIT
015500           PERFORM B300-CREDIT-ACCOUNT
015600              THRU B399-CREDIT-ACCOUNT-EX
015700        WHEN VACT-OPT-CLOSE
015800           PERFORM B400-CLOSE-ACCOUNT
015900              THRU B499-CLOSE-ACCOUNT-EX
016000        WHEN VACT-OPT-CREATE
016100           PERFORM B500-CREATE-ACCOUNT
016200              THRU B599-CREATE-ACCOUNT-EX
016300        WHEN VACT-OPT-END-OF-RUN
016400           PERFORM Z000-END-PROGRAM-ROUTINE
016500              THRU Z099-END-PROGRAM-ROUTINE-EX
016600     END-EVALUATE.
016700     GOBACK.
016800 EJECT
016900*---------------------------------------------------------------*
017000 A000-INITIALIZE-ROUTINE.
017100*---------------------------------------------------------------*
017200     MOVE SPACES              TO WK-C-VACT-OUTPUT.
017300     MOVE ZERO                TO WK-N-VACT-BALANCE.
017400
017500     IF WK-C-INDEX-BUILT
017600        GO TO A099-INITIALIZE-ROUTINE-EX.
017700
017800     OPEN I-O ACCOUNT-MASTER.
017900     IF NOT WK-C-SUCCESSFUL
018000        OPEN OUTPUT ACCOUNT-MASTER
018100        CLOSE ACCOUNT-MASTER
018200        OPEN I-O ACCOUNT-MASTER
018300        IF NOT WK-C-SUCCESSFUL
018400           DISPLAY "LDGVACT - OPEN FILE ERROR - ACCTMSTR"
018500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018600           GO TO A099-INITIALIZE-ROUTINE-EX
018700        END-IF
018800     END-IF.
018900
019000     PERFORM A100-BUILD-ACCOUNT-INDEX
019100        THRU A199-BUILD-ACCOUNT-INDEX-EX.
019200
019300     MOVE "Y"                 TO WK-C-INDEX-BUILT-FLAG.
019400
019500*---------------------------------------------------------------*
019600 A099-INITIALIZE-ROUTINE-EX.
019700*---------------------------------------------------------------*
019800     EXIT.
019900
020000*---------------------------------------------------------------*
020100 A100-BUILD-ACCOUNT-INDEX.
020200*---------------------------------------------------------------*
020300     MOVE ZERO                TO WK-N-ACCT-INDEX-COUNT.
020400     READ ACCOUNT-MASTER NEXT RECORD
020500        AT END GO TO A199-BUILD-ACCOUNT-INDEX-EX
020600     END-READ.
020700
020800 A110-BUILD-ACCOUNT-INDEX-LOOP.
020900     ADD 1                    TO WK-N-ACCT-INDEX-COUNT.
021000     MOVE ACCT-ACCOUNT-NUMBER
021100        TO WK-IDX-ACCOUNT-NUMBER(WK-N-ACCT-INDEX-COUNT).
021200     MOVE WK-N-ACCT-REL-KEY
021300        TO WK-IDX-RELATIVE-KEY(WK-N-ACCT-INDEX-COUNT).
021400     IF WK-N-ACCT-REL-KEY > WK-N-ACCT-NEXT-SEQ
021500        MOVE WK-N-ACCT-REL-KEY TO WK-N-ACCT-NEXT-SEQ
021600     END-IF.
021700
021800     READ ACCOUNT-MASTER NEXT RECORD
021900        AT END GO TO A199-BUILD-ACCOUNT-INDEX-EX
022000     END-READ.
022100     GO TO A110-BUILD-ACCOUNT-INDEX-LOOP.
022200
022300*---------------------------------------------------------------*
022400 A199-BUILD-ACCOUNT-INDEX-EX.
022500*---------------------------------------------------------------*
022600     EXIT.
022700
022800*---------------------------------------------------------------*
022900* LOCATE WK-C-VACT-ACCOUNT-NUMBER IN THE INDEX TABLE.  ON
023000* RETURN WK-N-ACCT-FOUND-SUB IS THE MATCHING SUBSCRIPT, OR ZERO
023100* WHEN NOT FOUND.
023200*---------------------------------------------------------------*
023300 C000-FIND-ACCOUNT.
023400*---------------------------------------------------------------*
023500     MOVE ZERO                TO WK-N-ACCT-FOUND-SUB.
023600     PERFORM C010-FIND-ACCOUNT-LOOP THRU C019-FIND-ACCOUNT-LOOP-EX
023700        VARYING WK-N-ACCT-SUB FROM 1 BY 1
023800        UNTIL WK-N-ACCT-SUB > WK-N-ACCT-INDEX-COUNT
023900              OR WK-N-ACCT-FOUND-SUB NOT = ZERO.
024000
024100 C099-FIND-ACCOUNT-EX.
024200 EXIT.
024300
024400*---------------------------------------------------------------*
024500 C010-FIND-ACCOUNT-LOOP.
024600*---------------------------------------------------------------*
024700     IF WK-IDX-ACCOUNT-NUMBER(WK-N-ACCT-SUB)
024800           = WK-C-VACT-ACCOUNT-NUMBER
024900        MOVE WK-N-ACCT-SUB TO WK-N-ACCT-FOUND-SUB
025000     END-IF.
025100
025200*---------------------------------------------------------------*
025300 C019-FIND-ACCOUNT-LOOP-EX.
025400*---------------------------------------------------------------*
025500     EXIT.
025600
025700*---------------------------------------------------------------*
025800* TABLE-SEARCH BODY IS EMPTY - THE VARYING/UNTIL CLAUSE ON THE
025900* CALLING PERFORM DOES THE COMPARE; THIS PARAGRAPH EXISTS ONLY
026000* SO THE SEARCH RUNS AS AN OUT-OF-LINE PERFORM.
026100*---------------------------------------------------------------*
026200 C020-CHECK-TYPE-LOOP.
026300*---------------------------------------------------------------*
026400     CONTINUE.
026500
026600*---------------------------------------------------------------*
026700 C029-CHECK-TYPE-LOOP-EX.
026800*---------------------------------------------------------------*
026900     EXIT.
027000
027100*---------------------------------------------------------------*
027200 C030-CHECK-CUY-LOOP.
027300*---------------------------------------------------------------*
027400     CONTINUE.
027500
027600*---------------------------------------------------------------*
027700 C039-CHECK-CUY-LOOP-EX.
027800*---------------------------------------------------------------*
027900     EXIT.
028000
028100*---------------------------------------------------------------*
028200 B100-VALIDATE-ACCOUNT.
028300*---------------------------------------------------------------*
028400     PERFORM C000-FIND-ACCOUNT THRU C099-FIND-ACCOUNT-EX.
028500     IF WK-N-ACCT-FOUND-SUB = ZERO
028600        MOVE "N"              TO WK-C-VACT-FOUND
028700        MOVE "NF"             TO WK-C-VACT-ERROR-CD
028800        GO TO B199-VALIDATE-ACCOUNT-EX
028900     END-IF.
029000
029100     MOVE WK-IDX-RELATIVE-KEY(WK-N-ACCT-FOUND-SUB)
029200        TO WK-N-ACCT-REL-KEY.
029300     READ ACCOUNT-MASTER
029400        INVALID KEY
029500           DISPLAY "LDGVACT - INVALID KEY ON RE-READ"
029600           MOVE "N"           TO WK-C-VACT-FOUND
029700           MOVE "NF"          TO WK-C-VACT-ERROR-CD
029800           GO TO B199-VALIDATE-ACCOUNT-EX
029900     END-READ.
030000
030100     MOVE "Y"                 TO WK-C-VACT-FOUND
030200     MOVE ACCT-ACCOUNT-ID     TO WK-C-VACT-ACCOUNT-ID
030300     MOVE ACCT-ACCOUNT-STATUS TO WK-C-VACT-ACCOUNT-STATUS
030400     MOVE ACCT-CURRENCY-CODE  TO WK-C-VACT-CURRENCY-CODE-O
030500     MOVE ACCT-CURRENCY-DECIMALS TO WK-N-VACT-CURRENCY-DECS
030600     MOVE ACCT-BALANCE        TO WK-N-VACT-BALANCE.
030700
030800*---------------------------------------------------------------*
030900 B199-VALIDATE-ACCOUNT-EX.
031000*---------------------------------------------------------------*
031100     EXIT.
031200
031300*---------------------------------------------------------------*
031400 B200-DEBIT-ACCOUNT.
031500*---------------------------------------------------------------*
031600     PERFORM B100-VALIDATE-ACCOUNT THRU B199-VALIDATE-ACCOUNT-EX.
031700     IF WK-C-VACT-FOUND = "N"
031800        GO TO B299-DEBIT-ACCOUNT-EX
031900     END-IF.
032000
032100     IF WK-N-VACT-AMOUNT NOT > ZERO
032200        MOVE "AM"             TO WK-C-VACT-ERROR-CD
032300        MOVE "AMOUNT MUST BE GREATER THAN ZERO"
032400           TO WK-C-VACT-REASON
032500        GO TO B299-DEBIT-ACCOUNT-EX
032600     END-IF.
032700
032800     IF NOT ACCT-STATUS-ACTIVE
032900        MOVE "IA"             TO WK-C-VACT-ERROR-CD
033000        MOVE "CANNOT DEBIT INACTIVE ACCOUNT"
033100           TO WK-C-VACT-REASON
033200        GO TO B299-DEBIT-ACCOUNT-EX
033300     END-IF.
033400
033500     COMPUTE WK-N-NEW-BALANCE ROUNDED =
033600        ACCT-BALANCE - WK-N-VACT-AMOUNT.
033700
033800     IF WK-N-NEW-BALANCE < ZERO AND ACCT-TYPE-ASSET
033900        MOVE "IF"             TO WK-C-VACT-ERROR-CD
034000        MOVE "INSUFFICIENT FUNDS"
034100           TO WK-C-VACT-REASON
034200        GO TO B299-DEBIT-ACCOUNT-EX
034300     END-IF.
034400
034500     MOVE WK-N-NEW-BALANCE    TO ACCT-BALANCE.
034600     MOVE WK-C-VACT-RUN-DATE  TO ACCT-UPDATED-DATE.
034700     REWRITE LDGACCT-RECORD
034800        INVALID KEY
034900           DISPLAY "LDGVACT - REWRITE INVALID KEY - DEBIT"
035000           MOVE "F3"          TO WK-C-VACT-ERROR-CD
035100     END-REWRITE.
035200     MOVE WK-N-NEW-BALANCE    TO WK-N-VACT-BALANCE.
035300
035400*---------------------------------------------------------------*
035500 B299-DEBIT-ACCOUNT-EX.
035600*---------------------------------------------------------------*
035700     EXIT.
035800
035900*---------------------------------------------------------------*
036000 B300-CREDIT-ACCOUNT.
036100*---------------------------------------------------------------*
036200     PERFORM B100-VALIDATE-ACCOUNT THRU B199-VALIDATE-ACCOUNT-EX.
036300     IF WK-C-VACT-FOUND = "N"
036400        GO TO B399-CREDIT-ACCOUNT-EX
036500     END-IF.
036600
036700     IF WK-N-VACT-AMOUNT NOT > ZERO
036800        MOVE "AM"             TO WK-C-VACT-ERROR-CD
036900        MOVE "AMOUNT MUST BE GREATER THAN ZERO"
037000           TO WK-C-VACT-REASON
037100        GO TO B399-CREDIT-ACCOUNT-EX
037200     END-IF.
037300
037400     IF NOT ACCT-STATUS-ACTIVE
037500        MOVE "IA"             TO WK-C-VACT-ERROR-CD
037600        MOVE "CANNOT CREDIT INACTIVE ACCOUNT"
037700           TO WK-C-VACT-REASON
037800        GO TO B399-CREDIT-ACCOUNT-EX
037900     END-IF.
038000
038100     COMPUTE WK-N-NEW-BALANCE ROUNDED =
038200        ACCT-BALANCE + WK-N-VACT-AMOUNT.
038300
038400     MOVE WK-N-NEW-BALANCE    TO ACCT-BALANCE.
038500     MOVE WK-C-VACT-RUN-DATE  TO ACCT-UPDATED-DATE.
038600     REWRITE LDGACCT-RECORD
038700        INVALID KEY
038800           DISPLAY "LDGVACT - REWRITE INVALID KEY - CREDIT"
038900           MOVE "F3"          TO WK-C-VACT-ERROR-CD
039000     END-REWRITE.
039100     MOVE WK-N-NEW-BALANCE    TO WK-N-VACT-BALANCE.
039200
039300*---------------------------------------------------------------*
039400 B399-CREDIT-ACCOUNT-EX.
039500*---------------------------------------------------------------*
039600     EXIT.
039700
039800*---------------------------------------------------------------*
039900 B400-CLOSE-ACCOUNT.
040000*---------------------------------------------------------------*
040100     PERFORM B100-VALIDATE-ACCOUNT THRU B199-VALIDATE-ACCOUNT-EX.
040200     IF WK-C-VACT-FOUND = "N"
040300        GO TO B499-CLOSE-ACCOUNT-EX
040400     END-IF.
040500
040600     IF ACCT-BALANCE NOT = ZERO
040700        MOVE "NZ"             TO WK-C-VACT-ERROR-CD
040800        MOVE "CANNOT CLOSE ACCOUNT WITH NON-ZERO BALANCE"
040900           TO WK-C-VACT-REASON
041000        GO TO B499-CLOSE-ACCOUNT-EX
041100     END-IF.
041200
041300     MOVE "CLOSED"            TO ACCT-ACCOUNT-STATUS.
041400     MOVE WK-C-VACT-RUN-DATE  TO ACCT-UPDATED-DATE.
041500     REWRITE LDGACCT-RECORD
041600        INVALID KEY
041700           DISPLAY "LDGVACT - REWRITE INVALID KEY - CLOSE"
041800           MOVE "F3"          TO WK-C-VACT-ERROR-CD
041900     END-REWRITE.
042000     MOVE ACCT-ACCOUNT-STATUS TO WK-C-VACT-ACCOUNT-STATUS.
042100
042200*---------------------------------------------------------------*
042300 B499-CLOSE-ACCOUNT-EX.
042400*---------------------------------------------------------------*
042500     EXIT.
042600
042700*---------------------------------------------------------------*
042800 B500-CREATE-ACCOUNT.
042900*---------------------------------------------------------------*
043000     PERFORM C000-FIND-ACCOUNT THRU C099-FIND-ACCOUNT-EX.
043100     IF WK-N-ACCT-FOUND-SUB NOT = ZERO
043200        MOVE "AE"             TO WK-C-VACT-ERROR-CD
043300        MOVE "ACCOUNT ALREADY EXISTS"
043400           TO WK-C-VACT-REASON
043500        GO TO B599-CREATE-ACCOUNT-EX
043600     END-IF.
043700
043800     PERFORM C020-CHECK-TYPE-LOOP THRU C029-CHECK-TYPE-LOOP-EX
043900        VARYING WK-ACCT-TYPE-IDX FROM 1 BY 1
044000        UNTIL WK-ACCT-TYPE-IDX > 5
044100           OR WK-ACCT-TYPE-ENTRY(WK-ACCT-TYPE-IDX)
044200                 = WK-C-VACT-ACCOUNT-TYPE.
044300     IF WK-ACCT-TYPE-IDX > 5
044400        MOVE "AT"             TO WK-C-VACT-ERROR-CD
044500        MOVE "INVALID ACCOUNT TYPE"
044600           TO WK-C-VACT-REASON
044700        GO TO B599-CREATE-ACCOUNT-EX
044800     END-IF.
044900
045000     PERFORM C030-CHECK-CUY-LOOP THRU C039-CHECK-CUY-LOOP-EX
045100        VARYING WK-CUY-IDX FROM 1 BY 1
045200        UNTIL WK-CUY-IDX > 10
045300              OR WK-CUY-CODE(WK-CUY-IDX) = WK-C-VACT-CURRENCY-CODE.
045400     IF WK-CUY-IDX > 10
045500        MOVE "CU"             TO WK-C-VACT-ERROR-CD
045600        MOVE "UNSUPPORTED CURRENCY CODE"
045700           TO WK-C-VACT-REASON
045800        GO TO B599-CREATE-ACCOUNT-EX
045900     END-IF.
046000
046100     ADD 1                    TO WK-N-ACCT-NEXT-SEQ.
046200     MOVE WK-N-ACCT-NEXT-SEQ  TO WK-C-ACCT-ID-SEQ.
046300     MOVE WK-C-VACT-RUN-DATE  TO WK-C-ACCT-ID-DATE.
046400
046500     INITIALIZE LDGACCT-RECORD.
046600     STRING WK-C-ACCT-ID-PFX WK-C-ACCT-ID-DATE
046700           WK-C-ACCT-ID-DASH WK-C-ACCT-ID-SEQ
046800        DELIMITED BY SIZE INTO ACCT-ACCOUNT-ID.
046900     MOVE WK-C-VACT-ACCOUNT-NUMBER TO ACCT-ACCOUNT-NUMBER.
047000     MOVE WK-C-VACT-ACCOUNT-TYPE   TO ACCT-ACCOUNT-TYPE.
047100     MOVE WK-C-VACT-CURRENCY-CODE  TO ACCT-CURRENCY-CODE.
047200     MOVE WK-CUY-DECIMALS(WK-CUY-IDX) TO ACCT-CURRENCY-DECIMALS.
047300     MOVE "ACTIVE"                 TO ACCT-ACCOUNT-STATUS.
047400     MOVE ZERO                     TO ACCT-BALANCE.
047500     MOVE WK-C-VACT-RUN-DATE       TO ACCT-CREATED-DATE.
047600     MOVE WK-C-VACT-RUN-DATE       TO ACCT-UPDATED-DATE.
047700
047800     MOVE WK-N-ACCT-NEXT-SEQ  TO WK-N-ACCT-REL-KEY.
047900     WRITE LDGACCT-RECORD
048000        INVALID KEY
048100           DISPLAY "LDGVACT - WRITE INVALID KEY - CREATE"
048200           MOVE "F4"          TO WK-C-VACT-ERROR-CD
048300           GO TO B599-CREATE-ACCOUNT-EX
048400     END-WRITE.
048500
048600     ADD 1                    TO WK-N-ACCT-INDEX-COUNT.
048700     MOVE ACCT-ACCOUNT-NUMBER
048800        TO WK-IDX-ACCOUNT-NUMBER(WK-N-ACCT-INDEX-COUNT).
048900     MOVE WK-N-ACCT-REL-KEY
049000        TO WK-IDX-RELATIVE-KEY(WK-N-ACCT-INDEX-COUNT).
049100
049200     MOVE "Y"                 TO WK-C-VACT-FOUND
049300     MOVE ACCT-ACCOUNT-ID     TO WK-C-VACT-ACCOUNT-ID
049400     MOVE ACCT-ACCOUNT-STATUS TO WK-C-VACT-ACCOUNT-STATUS
049500     MOVE ACCT-BALANCE        TO WK-N-VACT-BALANCE.
049600
049700*---------------------------------------------------------------*
049800 B599-CREATE-ACCOUNT-EX.
049900*---------------------------------------------------------------*
050000     EXIT.
050100
050200*---------------------------------------------------------------*
050300 Z000-END-PROGRAM-ROUTINE.
050400*---------------------------------------------------------------*
050500     CLOSE ACCOUNT-MASTER.
050600     IF NOT WK-C-SUCCESSFUL
050700        DISPLAY "LDGVACT - CLOSE FILE ERROR - ACCTMSTR"
050800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050900     END-IF.
051000
051100*---------------------------------------------------------------*
051200 Z099-END-PROGRAM-ROUTINE-EX.
051300*---------------------------------------------------------------*
051400     EXIT.
051500
051600******************************************************************
051700*************** END OF PROGRAM SOURCE -  LDGVACT ***************
051800******************************************************************
