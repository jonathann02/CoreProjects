000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVIDM.
000500 AUTHOR.         V NAIR.
000600 INSTALLATION.   LEDGER BATCH SERVICES.
000700 DATE-WRITTEN.   23 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM CONTAINS PROPRIETARY INFORMATION
001000                  OF THE LEDGER BATCH SERVICES UNIT.  ACCESS
001100                  RESTRICTED TO AUTHORIZED APPLICATION STAFF.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ENFORCE PAYMENT
001400*               IDEMPOTENCY.  THE FIRST TIME A KEY IS SEEN IT IS
001500*               RECORDED AS PROCESSING AND THE REQUEST IS
001600*               ALLOWED THROUGH; A KEY ALREADY ON THE TABLE IS A
001700*               DUPLICATE AND ITS CURRENT STATUS IS RETURNED SO
001800*               THE CALLER CAN RE-EMIT THE ORIGINAL OUTCOME
001900*               RATHER THAN POST A SECOND PAYMENT.  THE TABLE IS
002000*               HELD IN THIS PROGRAM'S OWN WORKING-STORAGE AND
002100*               SURVIVES ACROSS CALLS FOR THE LIFE OF THE RUN
002200*               (THIS PROGRAM IS NOT DECLARED INITIAL).
002300*
002400*    OPTIONS:
002500*    1 - CHECK-OR-CREATE   - LOOK UP THE KEY; IF NOT PRESENT (OR
002600*                            EXPIRED) CREATE IT AS PROCESSING
002700*    2 - MARK-COMPLETED    - SET THE KEY'S ENTRY TO COMPLETED
002800*    3 - MARK-FAILED       - SET THE KEY'S ENTRY TO FAILED
002900*
003000*=================================================================
003100* HISTORY OF MODIFICATION:
003200*=================================================================
003300* TAG    DEV     DATE        DESCRIPTION
003400* ------ ------- ----------  ------------------------------------
003500* LDG007 TMPESQ  23/06/1993  INITIAL VERSION - CHECK-OR-CREATE
003600*                            AND MARK-COMPLETED ONLY
003700* LDG015 TMPKSM  02/09/1994  ADD MARK-FAILED SO A FAILED PAYMENT
003800*                            CAN BE RETRIED WITHIN THE SAME TTL
003900*                            WINDOW ONCE OPERATIONS RE-SUBMITS
004000* LDGY2K TMPHLW  22/10/1998  Y2K - NO DATE FIELDS IN THIS ROUTINE,
004100*                            REVIEWED AND SIGNED OFF, NO CHANGE
004200* LDG024 TMPRVD  30/01/2000  TREAT AN ENTRY WHOSE TTL HAS EXPIRED
004300*                            AS THOUGH IT HAD NEVER EXISTED - AN
004400*                            EXPIRED KEY MAY BE RE-CREATED
004500* LDG019 TMPKSM  02/03/2020  ADD WK-C-VIDM-CANRETRY OUTPUT FLAG -
004600*                            TRUE ONLY WHEN THE EXISTING ENTRY IS
004700*                            FAILED, SO THE CALLER CAN DECIDE
004800*                            WHETHER A DUPLICATE IS RETRYABLE
004900* LDG057 TMPRJC  11/06/2012  IF THE TABLE IS FULL ON A NEW KEY,
005000*                            FAIL OPEN (TREAT AS NEW) RATHER THAN
005100*                            ABEND - CONSISTENT WITH LDGVRLM
005200*-----------------------------------------------------------------
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM LDGVIDM  **".
006900
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 01  WK-C-COMMON.
007200     COPY LDGCMWS.
007300
007400 01  WK-IDEM-TABLE-AREA.
007500     05  WK-N-IDEM-COUNT              PIC 9(05) COMP VALUE ZERO.
007600     05  WK-N-IDEM-COUNT-R REDEFINES WK-N-IDEM-COUNT
007700                                      PIC X(02).
007800     05  WK-IDEM-ENTRY OCCURS 5000 TIMES
007900                              INDEXED BY WK-IDEM-IDX.
008000         10  WK-IDEM-KEY              PIC X(36).
008100         10  WK-IDEM-KEY-R REDEFINES WK-IDEM-KEY.
008200             15  WK-IDEM-KEY-PFX      PIC X(08).
008300             15  WK-IDEM-KEY-REST     PIC X(28).
008400         10  WK-C-IDEM-STATUS         PIC X(10).
008500             88  WK-IDEM-PROCESSING            VALUE "PROCESSING".
008600             88  WK-IDEM-COMPLETED             VALUE "COMPLETED".
008700             88  WK-IDEM-FAILED                VALUE "FAILED".
008800         10  WK-N-IDEM-EXPIRY-SECS    PIC 9(09) COMP.
008900         10  WK-IDEM-FILLER           PIC X(03).
009000
009100 01  WK-N-IDEM-EXPIRY-R REDEFINES WK-N-IDEM-EXPIRY-SECS
009200                                  PIC X(04).
009300
009400 01  WK-N-IDEM-SUB                    PIC 9(05) COMP.
009500 01  WK-N-IDEM-FOUND-SUB              PIC 9(05) COMP.
009600
009700 EJECT
009800 LINKAGE SECTION.
009900*****************
010000 COPY LDGVIDML.
010100 EJECT
010200***********************************************
010300 PROCEDURE DIVISION USING WK-C-VIDM-RECORD.
010400***********************************************
010500 MAIN-MODULE.
010600     MOVE SPACES               TO WK-C-VIDM-OUTPUT.
010700
010800     PERFORM C000-FIND-IDEM-KEY
010900        THRU C099-FIND-IDEM-KEY-EX.
011000
011100     EVALUATE TRUE
011200        WHEN VIDM-OPT-CHECK-OR-CREATE
011300           PERFORM B100-CHECK-OR-CREATE
011400              THRU B199-CHECK-OR-CREATE-EX
011500        WHEN VIDM-OPT-MARK-COMPLETED
011600           PERFORM B200-MARK-COMPLETED
011700              THRU B299-MARK-COMPLETED-EX
011800        WHEN VIDM-OPT-MARK-FAILED
011900           PERFORM B300-MARK-FAILED
012000              THRU B399-MARK-FAILED-EX
012100     END-EVALUATE.
012200
012300     GOBACK.
012400 EJECT
012500*---------------------------------------------------------------*
012600* LOCATE WK-C-VIDM-KEY IN THE TABLE, TREATING AN EXPIRED ENTRY
012700* (WK-N-IDEM-EXPIRY-SECS = ZERO) AS THOUGH IT WERE NOT FOUND.
012800*---------------------------------------------------------------*
012900 C000-FIND-IDEM-KEY.
013000*---------------------------------------------------------------*
013100     MOVE ZERO                 TO WK-N-IDEM-FOUND-SUB.
013200     PERFORM C010-FIND-IDEM-KEY-LOOP THRU C019-FIND-IDEM-KEY-LOOP-EX
013300        VARYING WK-N-IDEM-SUB FROM 1 BY 1
013400        UNTIL WK-N-IDEM-SUB > WK-N-IDEM-COUNT
013500              OR WK-N-IDEM-FOUND-SUB NOT = ZERO.
013600
013700*---------------------------------------------------------------*
013800 C099-FIND-IDEM-KEY-EX.
013900*---------------------------------------------------------------*
014000     EXIT.
014100
014200*---------------------------------------------------------------*
014300 C010-FIND-IDEM-KEY-LOOP.
014400*---------------------------------------------------------------*
014500     IF WK-IDEM-KEY(WK-N-IDEM-SUB) = WK-C-VIDM-KEY
014600           AND WK-N-IDEM-EXPIRY-SECS(WK-N-IDEM-SUB) > ZERO
014700        MOVE WK-N-IDEM-SUB  TO WK-N-IDEM-FOUND-SUB
014800     END-IF.
014900
015000*---------------------------------------------------------------*
015100 C019-FIND-IDEM-KEY-LOOP-EX.
015200*---------------------------------------------------------------*
015300     EXIT.
015400
015500*---------------------------------------------------------------*
015600 B100-CHECK-OR-CREATE.
015700*---------------------------------------------------------------*
015800     IF WK-N-IDEM-FOUND-SUB NOT = ZERO
015900        SET VIDM-IS-DUPLICATE     TO TRUE
016000        MOVE WK-C-IDEM-STATUS(WK-N-IDEM-FOUND-SUB)
016100           TO WK-C-VIDM-STATUS
016200        IF WK-IDEM-FAILED(WK-N-IDEM-FOUND-SUB)
016300           SET VIDM-CAN-RETRY     TO TRUE
016400        ELSE
016500           MOVE "N"               TO WK-C-VIDM-CANRETRY
016600        END-IF
016700        GO TO B199-CHECK-OR-CREATE-EX
016800     END-IF.
016900
017000     IF WK-N-IDEM-COUNT >= 5000
017100        DISPLAY "LDGVIDM - IDEMPOTENCY TABLE FULL - "
017200              "TREATING AS NEW REQUEST FOR " WK-C-VIDM-KEY
017300        SET VIDM-IS-NEW-REQUEST   TO TRUE
017400        MOVE "PROCESSING"         TO WK-C-VIDM-STATUS
017500        GO TO B199-CHECK-OR-CREATE-EX
017600     END-IF.
017700
017800     ADD 1                        TO WK-N-IDEM-COUNT.
017900     MOVE WK-N-IDEM-COUNT         TO WK-N-IDEM-FOUND-SUB.
018000     MOVE WK-C-VIDM-KEY
018100        TO WK-IDEM-KEY(WK-N-IDEM-FOUND-SUB).
018200     MOVE "PROCESSING"
018300        TO WK-C-IDEM-STATUS(WK-N-IDEM-FOUND-SUB).
018400     MOVE WK-N-VIDM-TTL-SECS
018500        TO WK-N-IDEM-EXPIRY-SECS(WK-N-IDEM-FOUND-SUB).
018600     SET VIDM-IS-NEW-REQUEST      TO TRUE.
018700     MOVE "PROCESSING"            TO WK-C-VIDM-STATUS.
018800
018900*---------------------------------------------------------------*
019000 B199-CHECK-OR-CREATE-EX.
019100*---------------------------------------------------------------*
019200     EXIT.
019300
019400*---------------------------------------------------------------*
019500 B200-MARK-COMPLETED.
019600*---------------------------------------------------------------*
019700     IF WK-N-IDEM-FOUND-SUB = ZERO
019800        GO TO B299-MARK-COMPLETED-EX
019900     END-IF.
020000     MOVE "COMPLETED"
020100        TO WK-C-IDEM-STATUS(WK-N-IDEM-FOUND-SUB).
020200     MOVE "COMPLETED"             TO WK-C-VIDM-STATUS.
020300
020400*---------------------------------------------------------------*
020500 B299-MARK-COMPLETED-EX.
020600*---------------------------------------------------------------*
020700     EXIT.
020800
020900*---------------------------------------------------------------*
021000 B300-MARK-FAILED.
021100*---------------------------------------------------------------*
021200     IF WK-N-IDEM-FOUND-SUB = ZERO
021300        GO TO B399-MARK-FAILED-EX
021400     END-IF.
021500     MOVE "FAILED"
021600        TO WK-C-IDEM-STATUS(WK-N-IDEM-FOUND-SUB).
021700     MOVE "FAILED"                TO WK-C-VIDM-STATUS.
021800
021900*---------------------------------------------------------------*
022000 B399-MARK-FAILED-EX.
022100*---------------------------------------------------------------*
022200     EXIT.
022300
022400******************************************************************
022500*************** END OF PROGRAM SOURCE -  LDGVIDM ***************
022600******************************************************************
