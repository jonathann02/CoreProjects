000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVRLM.
000500 AUTHOR.         R JAYAKUMAR.
000600 INSTALLATION.   LEDGER BATCH SERVICES.
000700 DATE-WRITTEN.   03 APR 1993.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM CONTAINS PROPRIETARY INFORMATION
001000                  OF THE LEDGER BATCH SERVICES UNIT.  ACCESS
001100                  RESTRICTED TO AUTHORIZED APPLICATION STAFF.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ENFORCE THE PER-
001400*               REQUESTER RATE LIMIT ON PAYMENT-TRANSFER
001500*               REQUESTS.  A REQUESTER'S COUNT OF REQUESTS SEEN
001600*               THIS RUN IS HELD IN AN IN-MEMORY TABLE THAT
001700*               SURVIVES ACROSS CALLS (THIS PROGRAM IS NOT
001800*               DECLARED INITIAL, SO WORKING-STORAGE IS NOT
001900*               RE-INITIALIZED BETWEEN CALLS).  A BATCH RUN HAS
002000*               NO WALL-CLOCK, SO THE WHOLE RUN IS TREATED AS
002100*               ONE ROLLING 60-SECOND WINDOW - THIS MATCHES THE
002200*               ONLINE SERVICE'S BEHAVIOUR FOR THE VOLUME AND
002300*               DURATION OF A NORMAL BATCH.
002400*
002500*=================================================================
002600* HISTORY OF MODIFICATION:
002700*=================================================================
002800* TAG    DEV     DATE        DESCRIPTION
002900* ------ ------- ----------  ------------------------------------
003000* LDG006 TMPESQ  03/04/1993  INITIAL VERSION - TABLE HELD 500
003100*                            REQUESTERS, LINEAR SEARCH
003200* LDG013 TMPKSM  02/09/1994  RAISE TABLE SIZE TO 2000 REQUESTERS
003300*                            FOR THE CARD-PAYMENTS VOLUME GO-LIVE
003400* LDGY2K TMPHLW  22/10/1998  Y2K - NO DATE FIELDS IN THIS ROUTINE,
003500*                            REVIEWED AND SIGNED OFF, NO CHANGE
003600* LDG028 TMPRVD  17/03/2001  IF LIMIT-PER-MIN PARAMETER IS ZERO,
003700*                            TREAT RATE LIMITING AS DISABLED AND
003800*                            ALWAYS ALLOW WITHOUT TOUCHING THE
003900*                            TABLE - PER OPERATIONS REQUEST
004000* LDG045 TMPRJC  19/08/2009  E-REQUEST 30098 - ADD HEX-TRACE
004100*                            DISPLAY OF THE ACTIVE-ENTRY COUNTER
004200*                            AND THE OFFENDING COUNTER FOR
004300*                            OPERATIONS TO DIAGNOSE THROTTLING
004400*                            COMPLAINTS WITHOUT A DEBUGGER
004500* LDG059 TMPKSM  22/07/2012  BREAK OUT THE FIRST 4 BYTES OF THE
004600*                            REQUESTER ID AS A CHANNEL CODE ON
004700*                            THE TRACE LINE - HELPS SPOT A SINGLE
004800*                            CHANNEL FLOODING THE BATCH
004900* LDG067 TMPRVD  09/05/2013  IF THE TABLE IS FULL, FAIL OPEN
005000*                            (ALLOW) RATHER THAN ABEND - TREAT AS
005100*                            AN INFRASTRUCTURE CONDITION PER THE
005200*                            LEDGER SUITE STANDARD
005300*-----------------------------------------------------------------
005400 EJECT
005500**********************
005600 ENVIRONMENT DIVISION.
005700**********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-AS400.
006000 OBJECT-COMPUTER. IBM-AS400.
006100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
006200 EJECT
006300***************
006400 DATA DIVISION.
006500***************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM LDGVRLM  **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300     COPY LDGCMWS.
007400
007500 01  WK-RATE-TABLE-AREA.
007600     05  WK-N-RATE-COUNT              PIC 9(05) COMP VALUE ZERO.
007700     05  WK-RATE-ENTRY OCCURS 2000 TIMES
007800                              INDEXED BY WK-RATE-IDX.
007900         10  WK-RATE-ID               PIC X(20).
008000         10  WK-RATE-ID-R REDEFINES WK-RATE-ID.
008100             15  WK-RATE-ID-CHANNEL   PIC X(04).
008200             15  WK-RATE-ID-SUFFIX    PIC X(16).
008300         10  WK-N-RATE-REQ-COUNT      PIC 9(09) COMP.
008400         10  WK-RATE-FILLER           PIC X(05).
008500
008600* RAW-BYTE VIEW OF THE ACTIVE-ENTRY COUNTER - FOR SUPPORT TO
008700* HEX-DUMP WHEN A TRACE DISPLAY IS NOT AVAILABLE (SEE LDG-OPS-04).
008800 01  WK-N-RATE-COUNT-R REDEFINES WK-N-RATE-COUNT
008900                                  PIC X(02).
009000
009100 01  WK-N-RATE-SUB                    PIC 9(05) COMP.
009200 01  WK-N-RATE-FOUND-SUB              PIC 9(05) COMP.
009300
009400 01  WK-N-RATE-TRACE-CNT              PIC 9(09) COMP.
009500* RAW-BYTE VIEW OF THE OFFENDING REQUEST COUNTER - SAME SUPPORT
009600* HEX-DUMP PURPOSE AS ABOVE.
009700 01  WK-C-RATE-TRACE-RAW REDEFINES WK-N-RATE-TRACE-CNT
009800                                  PIC X(04).
009900
010000 EJECT
010100 LINKAGE SECTION.
010200*****************
010300 COPY LDGVRLML.
010400 EJECT
010500***********************************************
010600 PROCEDURE DIVISION USING WK-C-VRLM-RECORD.
010700***********************************************
010800 MAIN-MODULE.
010900     MOVE SPACES               TO WK-C-VRLM-OUTPUT.
011000
011100     IF VRLM-LIMIT-DISABLED
011200        SET VRLM-ALLOWED-YES   TO TRUE
011300        GO TO MAIN-MODULE-EX
011400     END-IF.
011500
011600     PERFORM B000-BUMP-REQUESTER-COUNT
011700        THRU B099-BUMP-REQUESTER-COUNT-EX.
011800
011900 MAIN-MODULE-EX.
012000     GOBACK.
012100 EJECT
012200*---------------------------------------------------------------*
012300 B000-BUMP-REQUESTER-COUNT.
012400*---------------------------------------------------------------*
012500     MOVE ZERO                 TO WK-N-RATE-FOUND-SUB.
012600     PERFORM C010-FIND-REQUESTER-LOOP
012700           THRU C019-FIND-REQUESTER-LOOP-EX
012800        VARYING WK-N-RATE-SUB FROM 1 BY 1
012900        UNTIL WK-N-RATE-SUB > WK-N-RATE-COUNT
013000              OR WK-N-RATE-FOUND-SUB NOT = ZERO.
013100
013200     IF WK-N-RATE-FOUND-SUB = ZERO
013300        IF WK-N-RATE-COUNT >= 2000
013400           DISPLAY "LDGVRLM - REQUESTER TABLE FULL - "
013500                 "FAILING OPEN FOR " WK-C-VRLM-REQUESTER-ID
013600           SET VRLM-ALLOWED-YES TO TRUE
013700           GO TO B099-BUMP-REQUESTER-COUNT-EX
013800        END-IF
013900        ADD 1                 TO WK-N-RATE-COUNT
014000        MOVE WK-N-RATE-COUNT  TO WK-N-RATE-FOUND-SUB
014100        MOVE WK-C-VRLM-REQUESTER-ID
014200           TO WK-RATE-ID(WK-N-RATE-FOUND-SUB)
014300        MOVE ZERO             TO WK-N-RATE-REQ-COUNT
014400                                  (WK-N-RATE-FOUND-SUB)
014500     END-IF.
014600
014700     ADD 1 TO WK-N-RATE-REQ-COUNT(WK-N-RATE-FOUND-SUB).
014800     MOVE WK-N-RATE-REQ-COUNT(WK-N-RATE-FOUND-SUB)
014900        TO WK-N-RATE-TRACE-CNT.
015000
015100     IF WK-N-RATE-REQ-COUNT(WK-N-RATE-FOUND-SUB)
015200           > WK-N-VRLM-LIMIT-PER-MIN
015300        SET VRLM-ALLOWED-NO   TO TRUE
015400        DISPLAY "LDGVRLM - RATE LIMIT EXCEEDED - CHANNEL "
015500              WK-RATE-ID-CHANNEL(WK-N-RATE-FOUND-SUB)
015600              " COUNT " WK-N-RATE-TRACE-CNT
015700     ELSE
015800        SET VRLM-ALLOWED-YES  TO TRUE
015900     END-IF.
016000
016100*---------------------------------------------------------------*
016200 B099-BUMP-REQUESTER-COUNT-EX.
016300*---------------------------------------------------------------*
016400     EXIT.
016500
016600*---------------------------------------------------------------*
016700 C010-FIND-REQUESTER-LOOP.
016800*---------------------------------------------------------------*
016900     IF WK-RATE-ID(WK-N-RATE-SUB) = WK-C-VRLM-REQUESTER-ID
017000        MOVE WK-N-RATE-SUB  TO WK-N-RATE-FOUND-SUB
017100     END-IF.
017200
017300*---------------------------------------------------------------*
017400 C019-FIND-REQUESTER-LOOP-EX.
017500*---------------------------------------------------------------*
017600     EXIT.
017700
017800******************************************************************
017900*************** END OF PROGRAM SOURCE -  LDGVRLM ***************
018000******************************************************************
