000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGXPARM.
000500 AUTHOR.         D LIM.
000600 INSTALLATION.   LEDGER BATCH SERVICES.
000700 DATE-WRITTEN.   13 MAR 1993.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM CONTAINS PROPRIETARY INFORMATION
001000                  OF THE LEDGER BATCH SERVICES UNIT.  ACCESS
001100                  RESTRICTED TO AUTHORIZED APPLICATION STAFF.
001200*
001300*DESCRIPTION :  THIS ROUTINE OBTAINS A NAMED BATCH-RUN PARAMETER
001400*               VALUE (RATE LIMIT PER MINUTE, IDEMPOTENCY TTL,
001500*               ETC) FROM THE GLOBAL SYSTEM PARAMETER FILE.
001600*NOTE        :  MODELLED ON THE OLD TRANSFERS-SUITE GSPA LOOKUP
001700*               ROUTINE - SAME CALLING CONVENTION.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG    DEV     DATE        DESCRIPTION
002300* ------ ------- ----------  ------------------------------------
002400* LDG008 TMPRJC  13/03/1993  INITIAL VERSION
002500* LDG012 TMPKSM  02/09/1994  ADD IDEMTTLSEC PARAMETER CODE FOR
002600*                            THE NEW IDEMPOTENCY SERVICE
002700* LDG016 TMPHLW  11/01/1996  CORRECT ERROR-CD RETURNED WHEN
002800*                            PARAMETER FILE OPEN FAILS
002900* LDGY2K TMPHLW  14/09/1998  Y2K - NO DATE FIELDS IN THIS ROUTINE,
003000*                            REVIEWED AND SIGNED OFF, NO CHANGE
003100* LDG025 TMPRVD  30/01/2001  DEFAULT PARVAL TO ZERO (NOT SPACES)
003200*                            ON RECORD-NOT-FOUND SO CALLERS CAN
003300*                            COMPUTE ON IT DIRECTLY
003400* LDG031 TMPESQ  19/06/2004  STANDARDIZE FILE STATUS CHECKS TO
003500*                            THE SHARED LDGCMWS 88-LEVELS
003600* LDG047 TMPRJC  08/08/2009  E-REQUEST 30017 - ADD DISPLAY OF
003700*                            PARAMETER CODE ON READ ERROR TO AID
003800*                            OPERATIONS DIAGNOSIS
003900* LDG063 TMPKSM  27/02/2013  MINOR - ALIGN COMMENTARY WITH THE
004000*                            LEDGER SUITE STANDARD BANNER FORMAT
004100* LDG081 TMPRVD  16/11/2018  GOBACK INSTEAD OF EXIT PROGRAM SO
004200*                            THE ROUTINE CAN BE CALLED FROM THE
004300*                            CL-EXIT WRAPPER AS WELL AS BATCH
004400* LDG088 TMPKSM  02/06/2020  E-REQUEST 31710 - ADD A CALL COUNTER
004500*                            AND HEX-TRACE VIEWS OF THE COUNTER
004600*                            AND THE LAST PARAMETER CODE LOOKED UP,
004700*                            FOR OPERATIONS TO CONFIRM HOW MANY
004800*                            TIMES A RUN CALLED THIS ROUTINE
004900*-----------------------------------------------------------------
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-AS400.
005600 OBJECT-COMPUTER. IBM-AS400.
005700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT LDGGSPRM ASSIGN TO DATABASE-LDGGSPRM
006200            ORGANIZATION      IS INDEXED
006300            ACCESS MODE       IS RANDOM
006400            RECORD KEY        IS LDGP-PARCD
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600 EJECT
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100***************
007200 FD  LDGGSPRM
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS LDGGSPRM-RECORD.
007500     COPY LDGGSPRM.
007600
007700*************************
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER              PIC X(24)  VALUE
008100     "** PROGRAM LDGXPARM **".
008200
008300* ------------------ PROGRAM WORKING STORAGE -------------------*
008400 01  WK-C-COMMON.
008500     COPY LDGCMWS.
008600
008700 01  WK-N-XPRM-CALL-COUNT            PIC 9(05) COMP VALUE ZERO.
008800* RAW-BYTE VIEW OF THE CALL COUNTER - FOR SUPPORT TO HEX-DUMP
008900* WHEN A TRACE DISPLAY IS NOT AVAILABLE (SEE LDG-OPS-04).
009000 01  WK-N-XPRM-CALL-COUNT-R REDEFINES WK-N-XPRM-CALL-COUNT
009100                                  PIC X(02).
009200
009300 01  WK-C-XPRM-LAST-PARCD            PIC X(10) VALUE SPACES.
009400* ALTERNATE VIEW OF THE LAST PARAMETER CODE LOOKED UP, SPLIT
009500* INTO ITS FIRST-BYTE-AND-REMAINDER FOR THE OPERATIONS TRACE.
009600 01  WK-C-XPRM-LAST-PARCD-R REDEFINES WK-C-XPRM-LAST-PARCD.
009700     05  WK-C-XPRM-LAST-PARCD-1     PIC X(01).
009800     05  WK-C-XPRM-LAST-PARCD-REST  PIC X(09).
009900
010000 EJECT
010100 LINKAGE SECTION.
010200*****************
010300 COPY LDGXPRML.
010400 EJECT
010500********************************************
010600 PROCEDURE DIVISION USING WK-C-XPRM-RECORD.
010700********************************************
010800 MAIN-MODULE.
010900     PERFORM A000-MAIN-PROCESSING
011000        THRU A099-MAIN-PROCESSING-EX.
011100     PERFORM Z000-END-PROGRAM-ROUTINE
011200        THRU Z099-END-PROGRAM-ROUTINE-EX.
011300     GOBACK.
011400 EJECT
011500*---------------------------------------------------------------*
011600 A000-MAIN-PROCESSING.
011700*---------------------------------------------------------------*
011800     ADD 1                   TO WK-N-XPRM-CALL-COUNT.
011900     MOVE WK-C-XPRM-PARCD    TO WK-C-XPRM-LAST-PARCD.
012000     OPEN INPUT LDGGSPRM.
012100     IF  NOT WK-C-SUCCESSFUL
012200         DISPLAY "LDGXPARM - OPEN FILE ERROR - LDGGSPRM"
012300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012400         MOVE "F1"           TO WK-C-XPRM-ERROR-CD
012500         MOVE ZERO           TO WK-N-XPRM-PARVAL
012600         GO TO A099-MAIN-PROCESSING-EX.
012700
012800     MOVE    SPACES          TO WK-C-XPRM-ERROR-CD.
012900     MOVE    ZERO            TO WK-N-XPRM-PARVAL.
013000
013100     MOVE    WK-C-XPRM-PARCD TO LDGP-PARCD.
013200     READ    LDGGSPRM KEY IS LDGP-PARCD.
013300
013400     IF  WK-C-SUCCESSFUL
013500         MOVE LDGP-PARVAL    TO WK-N-XPRM-PARVAL
013600         GO TO A099-MAIN-PROCESSING-EX.
013700
013800     IF  WK-C-RECORD-NOT-FOUND
013900         DISPLAY "LDGXPARM - PARAMETER NOT ON FILE - "
014000             WK-C-XPRM-PARCD
014100         MOVE "P1"           TO WK-C-XPRM-ERROR-CD
014200     ELSE
014300         DISPLAY "LDGXPARM - READ ERROR - LDGGSPRM"
014400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500         MOVE "F2"           TO WK-C-XPRM-ERROR-CD.
014600
014700*---------------------------------------------------------------*
014800 A099-MAIN-PROCESSING-EX.
014900*---------------------------------------------------------------*
015000     EXIT.
015100
015200*---------------------------------------------------------------*
015300 Z000-END-PROGRAM-ROUTINE.
015400*---------------------------------------------------------------*
015500     CLOSE LDGGSPRM.
015600     IF  NOT WK-C-SUCCESSFUL
015700         DISPLAY "LDGXPARM - CLOSE FILE ERROR - LDGGSPRM"
015800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015900
016000*---------------------------------------------------------------*
016100 Z099-END-PROGRAM-ROUTINE-EX.
016200*---------------------------------------------------------------*
016300     EXIT.
016400
016500******************************************************************
016600*************** END OF PROGRAM SOURCE  LDGXPARM ****************
016700******************************************************************
