000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGXFER.
000500 AUTHOR.         S KUMARASAMY.
000600 INSTALLATION.   LEDGER BATCH SERVICES.
000700 DATE-WRITTEN.   14 MAY 1993.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM CONTAINS PROPRIETARY INFORMATION
001000                  OF THE LEDGER BATCH SERVICES UNIT.  ACCESS
001100                  RESTRICTED TO AUTHORIZED APPLICATION STAFF.
001200*
001300*DESCRIPTION :  MAIN DRIVER FOR THE NIGHTLY/ON-DEMAND PAYMENT-
001400*               TRANSFER RUN.  READS PAYMENT-REQUEST-FILE IN THE
001500*               ORDER PRESENTED, RATE-LIMITS AND DE-DUPLICATES
001600*               EACH REQUEST, VALIDATES BOTH ACCOUNTS, CREATES
001700*               THE PAYMENT RECORD, SETTLES IT (DEBIT/CREDIT VIA
001800*               LDGVPAY), APPENDS TO THE PAYMENT LEDGER AND
001900*               PRODUCES THE PAYMENT REGISTER REPORT.  THIS
002000*               PROGRAM HOLDS NO ACCOUNT DATA OF ITS OWN - ALL
002100*               POSTING IS DELEGATED TO LDGVACT/LDGVPAY, AND THE
002200*               PER-RUN RATE/IDEMPOTENCY TABLES LIVE INSIDE
002300*               LDGVRLM/LDGVIDM RESPECTIVELY.
002400*
002500*=================================================================
002600* HISTORY OF MODIFICATION:
002700*=================================================================
002800* TAG    DEV     DATE        DESCRIPTION
002900* ------ ------- ----------  ------------------------------------
003000* LDG005 TMPRJC  14/05/1993  INITIAL VERSION - READ, VALIDATE,
003100*                            DEBIT/CREDIT, WRITE LEDGER, SIMPLE
003200*                            COUNT REPORT
003300* LDG020 TMPKSM  05/09/1994  ADD PAYMENT-REGISTER DETAIL LINES
003400*                            AND STATUS SUBTOTALS PER OPERATIONS
003500*                            REQUEST (PREVIOUSLY TOTALS ONLY)
003600* LDGY2K TMPHLW  25/10/1998  Y2K - RUN DATE NOW DERIVED AS
003700*                            CCYYMMDD IN A000 AND PASSED TO EVERY
003800*                            CALLED ROUTINE AS 8 BYTES
003900* LDG023 TMPRVD  14/02/2000  ADD RATE-LIMIT CHECK (CALLS LDGVRLM)
004000*                            AHEAD OF THE IDEMPOTENCY CHECK, PER
004100*                            THE NEW THROTTLING STANDARD
004200* LDG026 TMPESQ  11/06/2001  ADD IDEMPOTENCY CHECK (CALLS LDGVIDM)
004300*                            - DUPLICATE KEYS NO LONGER CREATE A
004400*                            SECOND PAYMENT RECORD
004500* LDG032 TMPRJC  19/09/2004  RATE LIMIT AND IDEMPOTENCY TTL ARE
004600*                            NOW READ FROM LDGGSPRM VIA LDGXPARM
004700*                            AT PROGRAM START INSTEAD OF BEING
004800*                            HARD-CODED
004900* LDG048 TMPKSM  17/08/2009  E-REQUEST 30017 - BREAK OUT REJECTED-
005000*                            BEFORE-PAYMENT-CREATED TOTALS BY
005100*                            REASON RATHER THAN ONE COMBINED COUNT
005200* LDG060 TMPRVD  05/03/2012  MARK THE IDEMPOTENCY ENTRY COMPLETED
005300*                            AS SOON AS THE PAYMENT RECORD IS
005400*                            DURABLY CREATED, NOT AFTER SETTLEMENT
005500*                            SETTLES - MATCHES THE ONLINE SERVICE
005600* LDG064 TMPESQ  22/11/2013  REJECT A REQUEST WHERE FROM-ACCOUNT
005700*                            EQUALS TO-ACCOUNT BEFORE ANY LOOKUP -
005800*                            OPERATIONS SAW A SELF-TRANSFER SLIP
005900*                            THROUGH TO THE LEDGER
006000* LDG076 TMPKSM  09/04/2016  MINOR - ALIGN COMMENTARY WITH THE
006100*                            LEDGER SUITE STANDARD BANNER FORMAT
006200* LDG082 TMPRVD  03/07/2019  ADD PREQ-REQUESTER-ID TO THE RATE
006300*                            LIMIT CALL (LDGPYRQ NOW CARRIES IT)
006400*-----------------------------------------------------------------
006500 EJECT
006600**********************
006700 ENVIRONMENT DIVISION.
006800**********************
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-AS400.
007100 OBJECT-COMPUTER. IBM-AS400.
007200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT PAYMENT-REQUEST-FILE ASSIGN TO PAYREQFL
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900     SELECT PAYMENT-LEDGER    ASSIGN TO PAYLDGFL
008000            ORGANIZATION      IS LINE SEQUENTIAL
008100            FILE STATUS       IS WK-C-FILE-STATUS.
008200     SELECT PAYMENTS-REPORT   ASSIGN TO PAYRPTFL
008300            ORGANIZATION      IS LINE SEQUENTIAL
008400            FILE STATUS       IS WK-C-FILE-STATUS.
008500 EJECT
008600***************
008700 DATA DIVISION.
008800***************
008900 FILE SECTION.
009000***************
009100 FD  PAYMENT-REQUEST-FILE
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS LDGPYRQ-RECORD.
009400     COPY LDGPYRQ.
009500
009600 FD  PAYMENT-LEDGER
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS LDGPAY-RECORD.
009900     COPY LDGPAY.
010000
010100 FD  PAYMENTS-REPORT
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS PAYRPT-RECORD.
010400 01  PAYRPT-RECORD                   PIC X(132).
010500
010600*************************
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER                          PIC X(24)        VALUE
011000     "** PROGRAM LDGXFER  **".
011100
011200* ------------------ PROGRAM WORKING STORAGE -------------------*
011300 01  WK-C-COMMON.
011400     COPY LDGCMWS.
011500
011600 01  WK-C-EOF-PAYMENT-REQUEST       PIC X(01) VALUE "N".
011700     88  EOF-PAYMENT-REQUEST                 VALUE "Y".
011800
011900 01  WK-C-REQUEST-REJECTED          PIC X(01) VALUE "N".
012000     88  REQUEST-REJECTED                    VALUE "Y".
012100 01  WK-C-DUPLICATE-REQUEST         PIC X(01) VALUE "N".
012200     88  DUPLICATE-REQUEST                   VALUE "Y".
012300 01  WK-C-REJECT-REASON-TEXT        PIC X(40).
012400
012500* REASON CODE FOR A REQUEST REJECTED BEFORE A PAYMENT RECORD IS
012600* CREATED - DRIVES BOTH THE REPORT REASON TEXT AND THE GRAND
012700* TOTAL BREAKDOWN IN C000 BELOW.
012800 01  WK-N-REJECT-REASON-IDX         PIC 9(01) COMP.
012900     88  REJECT-RATE-LIMITED                 VALUE 1.
013000     88  REJECT-DUPLICATE-KEY                VALUE 2.
013100     88  REJECT-INVALID-FIELDS               VALUE 3.
013200     88  REJECT-SAME-ACCOUNT                 VALUE 4.
013300     88  REJECT-VALIDATION-FAILED            VALUE 5.
013400     88  REJECT-INSUFFICIENT-FUNDS           VALUE 6.
013500
013600 01  WK-REJECT-NAME-LIST.
013700     05  FILLER  PIC X(30) VALUE "RATE LIMIT EXCEEDED".
013800     05  FILLER  PIC X(30) VALUE "DUPLICATE IDEMPOTENCY KEY".
013900     05  FILLER  PIC X(30) VALUE "INVALID PAYMENT REQUEST FIELD".
014000     05  FILLER  PIC X(30) VALUE "SAME ACCOUNT TRANSFER".
014100     05  FILLER  PIC X(30) VALUE "ACCOUNT VALIDATION FAILED".
014200     05  FILLER  PIC X(30) VALUE "INSUFFICIENT FUNDS".
014300 01  WK-REJECT-NAME-TABLE REDEFINES WK-REJECT-NAME-LIST.
014400     05  WK-REJECT-NAME-ENTRY OCCURS 6 TIMES
014500                              PIC X(30).
014600 01  WK-REJECT-COUNT-AREA.
014700     05  WK-REJECT-COUNT      OCCURS 6 TIMES
014800                              PIC 9(07) COMP VALUE ZERO.
014900     05  FILLER                       PIC X(02).
015000 01  WK-N-REJECT-SUB                PIC 9(01) COMP.
015100
015200 01  WK-STATUS-NAME-LIST.
015300     05  FILLER  PIC X(10) VALUE "PENDING".
015400     05  FILLER  PIC X(10) VALUE "PROCESSING".
015500     05  FILLER  PIC X(10) VALUE "COMPLETED".
015600     05  FILLER  PIC X(10) VALUE "FAILED".
015700 01  WK-STATUS-NAME-TABLE REDEFINES WK-STATUS-NAME-LIST.
015800     05  WK-STATUS-NAME-ENTRY OCCURS 4 TIMES
015900                              PIC X(10).
016000 01  WK-STATUS-TOTALS-AREA.
016100     05  WK-STATUS-COUNT      OCCURS 4 TIMES
016200                              PIC 9(07) COMP VALUE ZERO.
016300     05  WK-STATUS-AMOUNT     OCCURS 4 TIMES
016400                              PIC S9(13)V9(02) COMP-3 VALUE ZERO.
016500     05  FILLER                       PIC X(02).
016600 01  WK-N-STATUS-IDX                PIC 9(01) COMP.
016700     88  STATUS-IDX-PENDING                  VALUE 1.
016800     88  STATUS-IDX-PROCESSING               VALUE 2.
016900     88  STATUS-IDX-COMPLETED                VALUE 3.
017000     88  STATUS-IDX-FAILED                   VALUE 4.
017100
017200 01  WK-N-PAYMENTS-READ              PIC 9(07) COMP VALUE ZERO.
017300* RAW-BYTE VIEW OF THE RECORDS-READ COUNTER - FOR SUPPORT TO
017400* HEX-DUMP WHEN A TRACE DISPLAY IS NOT AVAILABLE (SEE LDG-OPS-04).
017500 01  WK-N-PAYMENTS-READ-R REDEFINES WK-N-PAYMENTS-READ
017600                                  PIC X(04).
017700 01  WK-N-PAYMENTS-CREATED           PIC 9(07) COMP VALUE ZERO.
017800 01  WK-N-PAYMENTS-REJECTED          PIC 9(07) COMP VALUE ZERO.
017900 01  WK-N-SEQUENCE-NUMBER            PIC 9(07) COMP VALUE ZERO.
018000
018100 01  WK-N-RUN-RATE-LIMIT             PIC S9(09) COMP.
018200 01  WK-N-RUN-IDEM-TTL-SECS          PIC S9(09) COMP.
018300
018400 01  WK-C-PAYMENT-ID-BUILD.
018500     05  WK-C-PAY-ID-PFX              PIC X(08) VALUE "LDGPAY-".
018600     05  WK-C-PAY-ID-DATE             PIC 9(08).
018700     05  WK-C-PAY-ID-DASH             PIC X(01) VALUE "-".
018800     05  WK-C-PAY-ID-SEQ              PIC 9(07).
018900     05  WK-C-PAY-ID-FILL             PIC X(12) VALUE SPACES.
019000
019100* ------------------- CALL AREAS FOR SUBROUTINES -----------------*
019200     COPY LDGVRLML.
019300     COPY LDGVIDML.
019400     COPY LDGVACTL.
019500     COPY LDGVPAYL.
019600     COPY LDGXPRML.
019700
019800* ------------------------ REPORT WORK AREAS ---------------------*
019900 01  WK-RPT-DETAIL-LINE              PIC X(132).
020000 01  WK-ED-SEQ                       PIC ZZZZZZ9.
020100 01  WK-ED-AMOUNT                    PIC -Z,ZZZ,ZZZ,ZZ9.99.
020200 01  WK-ED-COUNT                     PIC ZZZZZZ9.
020300 01  WK-ED-TOTAL-AMOUNT              PIC -Z,ZZZ,ZZZ,ZZ9.99.
020400
020500 EJECT
020600 PROCEDURE DIVISION.
020700*********************
020800 MAIN-MODULE.
020900     PERFORM A000-INITIALIZE-ROUTINE
021000        THRU A099-INITIALIZE-ROUTINE-EX.
021100
021200     PERFORM B010-READ-PAYMENT-REQUEST
021300        THRU B019-READ-PAYMENT-REQUEST-EX.
021400     PERFORM B100-PROCESS-ONE-REQUEST
021500        THRU B199-PROCESS-ONE-REQUEST-EX
021600        UNTIL EOF-PAYMENT-REQUEST.
021700
021800     PERFORM C000-WRITE-PAYMENTS-REPORT
021900        THRU C099-WRITE-PAYMENTS-REPORT-EX.
022000
022100     PERFORM Z000-END-PROGRAM-ROUTINE
022200        THRU Z099-END-PROGRAM-ROUTINE-EX.
022300     GOBACK.
022400 EJECT
022500*---------------------------------------------------------------*
022600 A000-INITIALIZE-ROUTINE.
022700*---------------------------------------------------------------*
022800     OPEN INPUT  PAYMENT-REQUEST-FILE.
022900     OPEN OUTPUT PAYMENT-LEDGER.
023000     OPEN OUTPUT PAYMENTS-REPORT.
023100
023200     PERFORM A050-DETERMINE-RUN-DATE
023300        THRU A059-DETERMINE-RUN-DATE-EX.
023400
023500     MOVE "RATELIMIT " TO WK-C-XPRM-PARCD.
023600     CALL "LDGXPARM"   USING WK-C-XPRM-RECORD.
023700     MOVE WK-N-XPRM-PARVAL TO WK-N-RUN-RATE-LIMIT.
023800
023900     MOVE "IDEMTTLSEC" TO WK-C-XPRM-PARCD.
024000     CALL "LDGXPARM"   USING WK-C-XPRM-RECORD.
024100     MOVE WK-N-XPRM-PARVAL TO WK-N-RUN-IDEM-TTL-SECS.
024200
024300     PERFORM C010-WRITE-REPORT-HEADINGS
024400        THRU C019-WRITE-REPORT-HEADINGS-EX.
024500
024600*---------------------------------------------------------------*
024700 A099-INITIALIZE-ROUTINE-EX.
024800*---------------------------------------------------------------*
024900     EXIT.
025000
025100*---------------------------------------------------------------*
025200* DERIVE AN 8-BYTE CCYYMMDD RUN DATE FROM THE SYSTEM DATE.  ANY
025300* 2-DIGIT YEAR BELOW 50 IS TREATED AS 20XX, OTHERWISE 19XX - THIS
025400* KEEPS THE PROGRAM WORKING WELL PAST THE Y2K BOUNDARY.
025500*---------------------------------------------------------------*
025600 A050-DETERMINE-RUN-DATE.
025700*---------------------------------------------------------------*
025800     ACCEPT WK-C-RUN-YMD FROM DATE.
025900     IF WK-C-RUN-YMD(1:2) < "50"
026000        MOVE "20"          TO WK-C-RUN-CEN
026100     ELSE
026200        MOVE "19"          TO WK-C-RUN-CEN
026300     END-IF.
026400     STRING WK-C-RUN-CEN WK-C-RUN-YMD
026500        DELIMITED BY SIZE INTO WK-C-RUN-DATE-8.
026600
026700*---------------------------------------------------------------*
026800 A059-DETERMINE-RUN-DATE-EX.
026900*---------------------------------------------------------------*
027000     EXIT.
027100
027200*---------------------------------------------------------------*
027300 B010-READ-PAYMENT-REQUEST.
027400*---------------------------------------------------------------*
027500     READ PAYMENT-REQUEST-FILE
027600        AT END MOVE "Y" TO WK-C-EOF-PAYMENT-REQUEST
027700     END-READ.
027800     IF NOT EOF-PAYMENT-REQUEST
027900        ADD 1 TO WK-N-PAYMENTS-READ
028000     END-IF.
028100
028200*---------------------------------------------------------------*
028300 B019-READ-PAYMENT-REQUEST-EX.
028400*---------------------------------------------------------------*
028500     EXIT.
028600
028700*---------------------------------------------------------------*
028800 B100-PROCESS-ONE-REQUEST.
028900*---------------------------------------------------------------*
029000     MOVE "N"                TO WK-C-REQUEST-REJECTED.
029100     MOVE "N"                TO WK-C-DUPLICATE-REQUEST.
029200     MOVE SPACES              TO WK-C-REJECT-REASON-TEXT.
029300     INITIALIZE LDGPAY-RECORD.
029400
029500     PERFORM B150-EDIT-PAYMENT-REQUEST
029600        THRU B159-EDIT-PAYMENT-REQUEST-EX.
029700
029800     IF NOT REQUEST-REJECTED
029900        PERFORM B200-CHECK-RATE-LIMIT
030000           THRU B299-CHECK-RATE-LIMIT-EX
030100     END-IF.
030200
030300     IF NOT REQUEST-REJECTED
030400        PERFORM B300-CHECK-IDEMPOTENCY
030500           THRU B399-CHECK-IDEMPOTENCY-EX
030600     END-IF.
030700
030800     IF NOT REQUEST-REJECTED AND NOT DUPLICATE-REQUEST
030900        PERFORM B400-VALIDATE-ACCOUNTS
031000           THRU B499-VALIDATE-ACCOUNTS-EX
031100     END-IF.
031200
031300     IF NOT REQUEST-REJECTED AND NOT DUPLICATE-REQUEST
031400        PERFORM B500-CREATE-AND-SETTLE-PAYMENT
031500           THRU B599-CREATE-AND-SETTLE-PAYMENT-EX
031600        PERFORM B600-WRITE-PAYMENT-LEDGER
031700           THRU B699-WRITE-PAYMENT-LEDGER-EX
031800        PERFORM B700-BUMP-STATUS-TOTALS
031900           THRU B799-BUMP-STATUS-TOTALS-EX
032000        PERFORM B800-WRITE-DETAIL-LINE
032100           THRU B899-WRITE-DETAIL-LINE-EX
032200     END-IF.
032300
032400     IF REQUEST-REJECTED
032500        PERFORM D000-BUMP-REJECT-COUNT
032600           THRU D099-BUMP-REJECT-COUNT-EX
032700        PERFORM D100-WRITE-REJECT-DETAIL-LINE
032800           THRU D199-WRITE-REJECT-DETAIL-LINE-EX
032900     END-IF.
033000
033100     PERFORM B010-READ-PAYMENT-REQUEST
033200        THRU B019-READ-PAYMENT-REQUEST-EX.
033300
033400*---------------------------------------------------------------*
033500 B199-PROCESS-ONE-REQUEST-EX.
033600*---------------------------------------------------------------*
033700     EXIT.
033800
033900*---------------------------------------------------------------*
034000* FIELD-LEVEL EDIT OF THE INCOMING REQUEST - REQUIRED FIELDS
034100* PRESENT, AMOUNT POSITIVE, AND FROM/TO ACCOUNTS NOT THE SAME.
034200*---------------------------------------------------------------*
034300 B150-EDIT-PAYMENT-REQUEST.
034400*---------------------------------------------------------------*
034500     IF PREQ-IDEMPOTENCY-KEY = SPACES
034600           OR PREQ-FROM-ACCOUNT = SPACES
034700           OR PREQ-TO-ACCOUNT = SPACES
034800           OR PREQ-CURRENCY = SPACES
034900           OR PREQ-AMOUNT NOT > ZERO
035000        MOVE "Y"             TO WK-C-REQUEST-REJECTED
035100        SET REJECT-INVALID-FIELDS TO TRUE
035200        MOVE "INVALID PAYMENT REQUEST FIELDS"
035300           TO WK-C-REJECT-REASON-TEXT
035400        GO TO B159-EDIT-PAYMENT-REQUEST-EX
035500     END-IF.
035600
035700     IF PREQ-FROM-ACCOUNT = PREQ-TO-ACCOUNT
035800        MOVE "Y"             TO WK-C-REQUEST-REJECTED
035900        SET REJECT-SAME-ACCOUNT TO TRUE
036000        MOVE "CANNOT TRANSFER TO THE SAME ACCOUNT"
036100           TO WK-C-REJECT-REASON-TEXT
036200     END-IF.
036300
036400*---------------------------------------------------------------*
036500 B159-EDIT-PAYMENT-REQUEST-EX.
036600*---------------------------------------------------------------*
036700     EXIT.
036800
036900*---------------------------------------------------------------*
037000 B200-CHECK-RATE-LIMIT.
037100*---------------------------------------------------------------*
037200     MOVE SPACES               TO WK-C-VRLM-OUTPUT.
037300     MOVE PREQ-REQUESTER-ID    TO WK-C-VRLM-REQUESTER-ID.
037400     MOVE WK-N-RUN-RATE-LIMIT  TO WK-N-VRLM-LIMIT-PER-MIN.
037500     CALL "LDGVRLM"            USING WK-C-VRLM-RECORD.
037600
037700     IF VRLM-ALLOWED-NO
037800        MOVE "Y"              TO WK-C-REQUEST-REJECTED
037900        SET REJECT-RATE-LIMITED TO TRUE
038000        MOVE "RATE LIMIT EXCEEDED FOR REQUESTER"
038100           TO WK-C-REJECT-REASON-TEXT
038200     END-IF.
038300
038400*---------------------------------------------------------------*
038500 B299-CHECK-RATE-LIMIT-EX.
038600*---------------------------------------------------------------*
038700     EXIT.
038800
038900*---------------------------------------------------------------*
039000* FIRST TIME A KEY IS SEEN, LDGVIDM RECORDS IT AS PROCESSING AND
039100* THE REQUEST GOES FORWARD.  A DUPLICATE KEY DOES NOT CREATE A
039200* SECOND PAYMENT - THE CURRENT RECORDED STATUS IS RE-EMITTED TO
039300* THE REPORT INSTEAD.
039400*---------------------------------------------------------------*
039500 B300-CHECK-IDEMPOTENCY.
039600*---------------------------------------------------------------*
039700     MOVE SPACES                TO WK-C-VIDM-OUTPUT.
039800     SET VIDM-OPT-CHECK-OR-CREATE TO TRUE.
039900     MOVE PREQ-IDEMPOTENCY-KEY  TO WK-C-VIDM-KEY.
040000     MOVE WK-N-RUN-IDEM-TTL-SECS TO WK-N-VIDM-TTL-SECS.
040100     CALL "LDGVIDM"             USING WK-C-VIDM-RECORD.
040200
040300     IF VIDM-IS-DUPLICATE
040400        MOVE "Y"               TO WK-C-DUPLICATE-REQUEST
040500        MOVE "Y"               TO WK-C-REQUEST-REJECTED
040600        SET REJECT-DUPLICATE-KEY TO TRUE
040700        STRING "DUPLICATE IDEMPOTENCY KEY - CURRENT STATUS "
040800              WK-C-VIDM-STATUS
040900           DELIMITED BY SIZE INTO WK-C-REJECT-REASON-TEXT
041000     END-IF.
041100
041200*---------------------------------------------------------------*
041300 B399-CHECK-IDEMPOTENCY-EX.
041400*---------------------------------------------------------------*
041500     EXIT.
041600
041700*---------------------------------------------------------------*
041800* LOOK UP BOTH ACCOUNTS.  EITHER MISSING, OR THE FROM ACCOUNT NOT
041900* ACTIVE, IS "ACCOUNT VALIDATION FAILED"; A FROM BALANCE SHORT OF
042000* THE REQUESTED AMOUNT IS REPORTED SEPARATELY AS "INSUFFICIENT
042100* FUNDS" SO OPERATIONS CAN TELL THE TWO APART ON THE REPORT.
042200*---------------------------------------------------------------*
042300 B400-VALIDATE-ACCOUNTS.
042400*---------------------------------------------------------------*
042500     MOVE SPACES                TO WK-C-VACT-OUTPUT.
042600     SET VACT-OPT-VALIDATE      TO TRUE.
042700     MOVE PREQ-FROM-ACCOUNT     TO WK-C-VACT-ACCOUNT-NUMBER.
042800     MOVE WK-C-RUN-DATE-8       TO WK-C-VACT-RUN-DATE.
042900     CALL "LDGVACT"             USING WK-C-VACT-RECORD.
043000
043100     IF VACT-FOUND-NO OR WK-C-VACT-ACCOUNT-STATUS NOT = "ACTIVE"
043200        MOVE "Y"                TO WK-C-REQUEST-REJECTED
043300        SET REJECT-VALIDATION-FAILED TO TRUE
043400        MOVE "ACCOUNT VALIDATION FAILED"
043500           TO WK-C-REJECT-REASON-TEXT
043600        PERFORM B450-MARK-IDEMPOTENCY-FAILED
043700           THRU B459-MARK-IDEMPOTENCY-FAILED-EX
043800        GO TO B499-VALIDATE-ACCOUNTS-EX
043900     END-IF.
044000
044100     IF WK-N-VACT-BALANCE < PREQ-AMOUNT
044200        MOVE "Y"                TO WK-C-REQUEST-REJECTED
044300        SET REJECT-INSUFFICIENT-FUNDS TO TRUE
044400        MOVE "INSUFFICIENT FUNDS"
044500           TO WK-C-REJECT-REASON-TEXT
044600        PERFORM B450-MARK-IDEMPOTENCY-FAILED
044700           THRU B459-MARK-IDEMPOTENCY-FAILED-EX
044800        GO TO B499-VALIDATE-ACCOUNTS-EX
044900     END-IF.
045000
045100     MOVE SPACES                TO WK-C-VACT-OUTPUT.
045200     SET VACT-OPT-VALIDATE      TO TRUE.
045300     MOVE PREQ-TO-ACCOUNT       TO WK-C-VACT-ACCOUNT-NUMBER.
045400     MOVE WK-C-RUN-DATE-8       TO WK-C-VACT-RUN-DATE.
045500     CALL "LDGVACT"             USING WK-C-VACT-RECORD.
045600
045700     IF VACT-FOUND-NO
045800        MOVE "Y"                TO WK-C-REQUEST-REJECTED
045900        SET REJECT-VALIDATION-FAILED TO TRUE
046000        MOVE "ACCOUNT VALIDATION FAILED"
046100           TO WK-C-REJECT-REASON-TEXT
046200        PERFORM B450-MARK-IDEMPOTENCY-FAILED
046300           THRU B459-MARK-IDEMPOTENCY-FAILED-EX
046400     END-IF.
046500
046600*---------------------------------------------------------------*
046700 B499-VALIDATE-ACCOUNTS-EX.
046800*---------------------------------------------------------------*
046900     EXIT.
047000
047100*---------------------------------------------------------------*
047200 B450-MARK-IDEMPOTENCY-FAILED.
047300*---------------------------------------------------------------*
047400     MOVE SPACES                TO WK-C-VIDM-OUTPUT.
047500     SET VIDM-OPT-MARK-FAILED   TO TRUE.
047600     MOVE PREQ-IDEMPOTENCY-KEY  TO WK-C-VIDM-KEY.
047700     CALL "LDGVIDM"             USING WK-C-VIDM-RECORD.
047800
047900*---------------------------------------------------------------*
048000 B459-MARK-IDEMPOTENCY-FAILED-EX.
048100*---------------------------------------------------------------*
048200     EXIT.
048300
048400*---------------------------------------------------------------*
048500* VALIDATION PASSED - CREATE THE PAYMENT RECORD (PENDING), MARK
048600* THE IDEMPOTENCY ENTRY COMPLETED NOW THAT THE PAYMENT IS
048700* DURABLY CREATED (SEE LDG060), THEN SETTLE IT VIA LDGVPAY.
048800*---------------------------------------------------------------*
048900 B500-CREATE-AND-SETTLE-PAYMENT.
049000*---------------------------------------------------------------*
049100     ADD 1                       TO WK-N-SEQUENCE-NUMBER.
049200     MOVE WK-N-SEQUENCE-NUMBER   TO WK-C-PAY-ID-SEQ.
049300     MOVE WK-C-RUN-DATE-8        TO WK-C-PAY-ID-DATE.
049400     STRING WK-C-PAY-ID-PFX WK-C-PAY-ID-DATE
049500           WK-C-PAY-ID-DASH WK-C-PAY-ID-SEQ
049600        DELIMITED BY SIZE INTO PAY-PAYMENT-ID.
049700
049800     MOVE PREQ-IDEMPOTENCY-KEY   TO PAY-IDEMPOTENCY-KEY.
049900     MOVE PREQ-FROM-ACCOUNT      TO PAY-FROM-ACCOUNT-NUMBER.
050000     MOVE PREQ-TO-ACCOUNT        TO PAY-TO-ACCOUNT-NUMBER.
050100     MOVE PREQ-AMOUNT            TO PAY-PAYMENT-AMOUNT.
050200     MOVE PREQ-CURRENCY          TO PAY-CURRENCY-CODE.
050300     MOVE PREQ-DESCRIPTION       TO PAY-DESCRIPTION.
050400     MOVE "PENDING"              TO PAY-PAYMENT-STATUS.
050500     MOVE WK-C-RUN-DATE-8        TO PAY-CREATED-DATE.
050600     MOVE WK-C-RUN-DATE-8        TO PAY-UPDATED-DATE.
050700
050800     MOVE SPACES                 TO WK-C-VIDM-OUTPUT.
050900     SET VIDM-OPT-MARK-COMPLETED TO TRUE.
051000     MOVE PREQ-IDEMPOTENCY-KEY   TO WK-C-VIDM-KEY.
051100     CALL "LDGVIDM"              USING WK-C-VIDM-RECORD.
051200
051300     ADD 1                       TO WK-N-PAYMENTS-CREATED.
051400     MOVE "PROCESSING"           TO PAY-PAYMENT-STATUS.
051500
051600     MOVE SPACES                 TO WK-C-VPAY-OUTPUT.
051700     MOVE PREQ-FROM-ACCOUNT      TO WK-C-VPAY-FROM-ACCOUNT.
051800     MOVE PREQ-TO-ACCOUNT        TO WK-C-VPAY-TO-ACCOUNT.
051900     MOVE PREQ-AMOUNT            TO WK-N-VPAY-AMOUNT.
052000     MOVE WK-C-RUN-DATE-8        TO WK-C-VPAY-RUN-DATE.
052100     CALL "LDGVPAY"              USING WK-C-VPAY-RECORD.
052200
052300     IF VPAY-RESULT-COMPLETED
052400        MOVE "COMPLETED"         TO PAY-PAYMENT-STATUS
052500     ELSE
052600        MOVE "FAILED"            TO PAY-PAYMENT-STATUS
052700        MOVE WK-C-VPAY-FAILURE-REASON TO PAY-FAILURE-REASON
052800     END-IF.
052900     MOVE WK-C-RUN-DATE-8        TO PAY-UPDATED-DATE.
053000
053100*---------------------------------------------------------------*
053200 B599-CREATE-AND-SETTLE-PAYMENT-EX.
053300*---------------------------------------------------------------*
053400     EXIT.
053500
053600*---------------------------------------------------------------*
053700 B600-WRITE-PAYMENT-LEDGER.
053800*---------------------------------------------------------------*
053900     WRITE LDGPAY-RECORD.
054000
054100*---------------------------------------------------------------*
054200 B699-WRITE-PAYMENT-LEDGER-EX.
054300*---------------------------------------------------------------*
054400     EXIT.
054500
054600*---------------------------------------------------------------*
054700 B700-BUMP-STATUS-TOTALS.
054800*---------------------------------------------------------------*
054900     EVALUATE TRUE
055000        WHEN PAY-STATUS-PENDING    MOVE 1 TO WK-N-STATUS-IDX
055100        WHEN PAY-STATUS-PROCESSING MOVE 2 TO WK-N-STATUS-IDX
055200        WHEN PAY-STATUS-COMPLETED  MOVE 3 TO WK-N-STATUS-IDX
055300        WHEN PAY-STATUS-FAILED     MOVE 4 TO WK-N-STATUS-IDX
055400     END-EVALUATE.
055500
055600     ADD 1                TO WK-STATUS-COUNT(WK-N-STATUS-IDX).
055700     ADD PAY-PAYMENT-AMOUNT
055800                          TO WK-STATUS-AMOUNT(WK-N-STATUS-IDX).
055900
056000*---------------------------------------------------------------*
056100 B799-BUMP-STATUS-TOTALS-EX.
056200*---------------------------------------------------------------*
056300     EXIT.
056400
056500*---------------------------------------------------------------*
056600 B800-WRITE-DETAIL-LINE.
056700*---------------------------------------------------------------*
056800     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
056900     MOVE WK-N-SEQUENCE-NUMBER TO WK-ED-SEQ.
057000     MOVE PAY-PAYMENT-AMOUNT  TO WK-ED-AMOUNT.
057100     STRING " " WK-ED-SEQ "  "
057200           PAY-FROM-ACCOUNT-NUMBER "  "
057300           PAY-TO-ACCOUNT-NUMBER "  "
057400           PAY-CURRENCY-CODE "  "
057500           WK-ED-AMOUNT "  "
057600           PAY-PAYMENT-STATUS "  "
057700           PAY-FAILURE-REASON
057800        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
057900     WRITE PAYRPT-RECORD FROM WK-RPT-DETAIL-LINE.
058000
058100*---------------------------------------------------------------*
058200 B899-WRITE-DETAIL-LINE-EX.
058300*---------------------------------------------------------------*
058400     EXIT.
058500
058600*---------------------------------------------------------------*
058700 D000-BUMP-REJECT-COUNT.
058800*---------------------------------------------------------------*
058900     ADD 1                 TO WK-N-PAYMENTS-REJECTED.
059000     MOVE WK-N-REJECT-REASON-IDX TO WK-N-REJECT-SUB.
059100     ADD 1                 TO WK-REJECT-COUNT(WK-N-REJECT-SUB).
059200
059300*---------------------------------------------------------------*
059400 D099-BUMP-REJECT-COUNT-EX.
059500*---------------------------------------------------------------*
059600     EXIT.
059700
059800*---------------------------------------------------------------*
059900 D100-WRITE-REJECT-DETAIL-LINE.
060000*---------------------------------------------------------------*
060100     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
060200     MOVE WK-N-SEQUENCE-NUMBER TO WK-ED-SEQ.
060300     MOVE PREQ-AMOUNT         TO WK-ED-AMOUNT.
060400     STRING " " WK-ED-SEQ "  "
060500           PREQ-FROM-ACCOUNT "  "
060600           PREQ-TO-ACCOUNT "  "
060700           PREQ-CURRENCY "  "
060800           WK-ED-AMOUNT "  "
060900           "REJECTED" "    "
061000           WK-C-REJECT-REASON-TEXT
061100        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
061200     WRITE PAYRPT-RECORD FROM WK-RPT-DETAIL-LINE.
061300
061400*---------------------------------------------------------------*
061500 D199-WRITE-REJECT-DETAIL-LINE-EX.
061600*---------------------------------------------------------------*
061700     EXIT.
061800
061900*---------------------------------------------------------------*
062000 C010-WRITE-REPORT-HEADINGS.
062100*---------------------------------------------------------------*
062200     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
062300     STRING "1" "LEDGER BATCH SERVICES - PAYMENT REGISTER REPORT"
062400        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
062500     WRITE PAYRPT-RECORD FROM WK-RPT-DETAIL-LINE
062600        AFTER ADVANCING TOP-OF-FORM.
062700
062800     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
062900     STRING "RUN DATE " WK-C-RUN-DATE-8
063000        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
063100     WRITE PAYRPT-RECORD FROM WK-RPT-DETAIL-LINE
063200        AFTER ADVANCING 1 LINE.
063300
063400     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
063500     STRING " SEQ NO  FROM-ACCOUNT          TO-ACCOUNT"
063600           "            CCY  AMOUNT             STATUS"
063700           "      REASON"
063800        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
063900     WRITE PAYRPT-RECORD FROM WK-RPT-DETAIL-LINE
064000        AFTER ADVANCING 2 LINES.
064100
064200*---------------------------------------------------------------*
064300 C019-WRITE-REPORT-HEADINGS-EX.
064400*---------------------------------------------------------------*
064500     EXIT.
064600
064700*---------------------------------------------------------------*
064800* END-OF-FILE SUMMARY - SUBTOTAL PER STATUS, THEN GRAND TOTALS
064900* INCLUDING THE REJECTED-BEFORE-CREATED BREAKDOWN BY REASON.
065000*---------------------------------------------------------------*
065100 C000-WRITE-PAYMENTS-REPORT.
065200*---------------------------------------------------------------*
065300     PERFORM C100-WRITE-STATUS-SUBTOTAL-LOOP
065400           THRU C109-WRITE-STATUS-SUBTOTAL-LOOP-EX
065500        VARYING WK-N-STATUS-IDX FROM 1 BY 1
065600        UNTIL WK-N-STATUS-IDX > 4.
065700
065800     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
065900     MOVE WK-N-PAYMENTS-READ  TO WK-ED-COUNT.
066000     STRING "TOTAL PAYMENT REQUESTS READ . . . . " WK-ED-COUNT
066100        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
066200     WRITE PAYRPT-RECORD FROM WK-RPT-DETAIL-LINE
066300        AFTER ADVANCING 2 LINES.
066400
066500     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
066600     MOVE WK-N-PAYMENTS-CREATED TO WK-ED-COUNT.
066700     STRING "TOTAL PAYMENTS CREATED  . . . . . . " WK-ED-COUNT
066800        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
066900     WRITE PAYRPT-RECORD FROM WK-RPT-DETAIL-LINE
067000        AFTER ADVANCING 1 LINE.
067100
067200     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
067300     MOVE WK-N-PAYMENTS-REJECTED TO WK-ED-COUNT.
067400     STRING "TOTAL REJECTED BEFORE PAYMENT CREATED  " WK-ED-COUNT
067500        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
067600     WRITE PAYRPT-RECORD FROM WK-RPT-DETAIL-LINE
067700        AFTER ADVANCING 1 LINE.
067800
067900     PERFORM C200-WRITE-REJECT-REASON-LOOP
068000           THRU C209-WRITE-REJECT-REASON-LOOP-EX
068100        VARYING WK-N-REJECT-SUB FROM 1 BY 1
068200        UNTIL WK-N-REJECT-SUB > 6.
068300
068400*---------------------------------------------------------------*
068500 C099-WRITE-PAYMENTS-REPORT-EX.
068600*---------------------------------------------------------------*
068700     EXIT.
068800
068900*---------------------------------------------------------------*
069000 C100-WRITE-STATUS-SUBTOTAL-LOOP.
069100*---------------------------------------------------------------*
069200     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
069300     MOVE WK-STATUS-COUNT(WK-N-STATUS-IDX)  TO WK-ED-COUNT.
069400     MOVE WK-STATUS-AMOUNT(WK-N-STATUS-IDX) TO WK-ED-TOTAL-AMOUNT.
069500     STRING "SUBTOTAL " WK-STATUS-NAME-ENTRY(WK-N-STATUS-IDX)
069600           " COUNT " WK-ED-COUNT
069700           " AMOUNT " WK-ED-TOTAL-AMOUNT
069800        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
069900     WRITE PAYRPT-RECORD FROM WK-RPT-DETAIL-LINE
070000        AFTER ADVANCING 1 LINE.
070100
070200*---------------------------------------------------------------*
070300 C109-WRITE-STATUS-SUBTOTAL-LOOP-EX.
070400*---------------------------------------------------------------*
070500     EXIT.
070600
070700*---------------------------------------------------------------*
070800 C200-WRITE-REJECT-REASON-LOOP.
070900*---------------------------------------------------------------*
071000     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
071100     MOVE WK-REJECT-COUNT(WK-N-REJECT-SUB) TO WK-ED-COUNT.
071200     STRING "  " WK-REJECT-NAME-ENTRY(WK-N-REJECT-SUB)
071300           " . . . . " WK-ED-COUNT
071400        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
071500     WRITE PAYRPT-RECORD FROM WK-RPT-DETAIL-LINE
071600        AFTER ADVANCING 1 LINE.
071700
071800*---------------------------------------------------------------*
071900 C209-WRITE-REJECT-REASON-LOOP-EX.
072000*---------------------------------------------------------------*
072100     EXIT.
072200
072300*---------------------------------------------------------------*
072400 Z000-END-PROGRAM-ROUTINE.
072500*---------------------------------------------------------------*
072600     MOVE SPACES                TO WK-C-VACT-OUTPUT.
072700     SET VACT-OPT-END-OF-RUN    TO TRUE.
072800     CALL "LDGVACT"             USING WK-C-VACT-RECORD.
072900
073000     CLOSE PAYMENT-REQUEST-FILE
073100           PAYMENT-LEDGER
073200           PAYMENTS-REPORT.
073300
073400*---------------------------------------------------------------*
073500 Z099-END-PROGRAM-ROUTINE-EX.
073600*---------------------------------------------------------------*
073700     EXIT.
073800
073900******************************************************************
074000*************** END OF PROGRAM SOURCE -  LDGXFER ***************
074100******************************************************************
