000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVPAY.
000500 AUTHOR.         M WEE TL.
000600 INSTALLATION.   LEDGER BATCH SERVICES.
000700 DATE-WRITTEN.   24 MAR 1993.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM CONTAINS PROPRIETARY INFORMATION
001000                  OF THE LEDGER BATCH SERVICES UNIT.  ACCESS
001100                  RESTRICTED TO AUTHORIZED APPLICATION STAFF.
001200*
001300*DESCRIPTION :  THIS ROUTINE PERFORMS THE ACTUAL MOVEMENT OF
001400*               FUNDS FOR A PAYMENT - DEBIT THE FROM-ACCOUNT,
001500*               THEN CREDIT THE TO-ACCOUNT.  IF THE CREDIT LEG
001600*               FAILS AFTER THE DEBIT LEG HAS ALREADY POSTED,
001700*               THE DEBIT IS REVERSED (CREDITED BACK) SO THE
001800*               FROM-ACCOUNT IS NEVER LEFT SHORT BY A PAYMENT
001900*               THAT DID NOT COMPLETE.  BOTH LEGS ARE POSTED BY
002000*               CALLING LDGVACT - THIS ROUTINE HOLDS NO FILES
002100*               OF ITS OWN.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* TAG    DEV     DATE        DESCRIPTION
002700* ------ ------- ----------  ------------------------------------
002800* LDG004 TMPRJC  24/03/1993  INITIAL VERSION - DEBIT/CREDIT ONLY,
002900*                            NO ROLLBACK ON CREDIT FAILURE
003000* LDG011 TMPKSM  02/09/1994  ADD ROLLBACK OF THE DEBIT LEG WHEN
003100*                            THE CREDIT LEG IS REJECTED, PER
003200*                            OPERATIONS INCIDENT LDG-INC-0007
003300*                            (FROM-ACCOUNT LEFT SHORT OVERNIGHT)
003400* LDGY2K TMPHLW  22/10/1998  Y2K - WK-C-VPAY-RUN-DATE NOW CCYYMMDD,
003500*                            PASSED STRAIGHT THROUGH TO LDGVACT
003600* LDG030 TMPESQ  21/06/2001  IF THE ROLLBACK CREDIT ITSELF FAILS,
003700*                            DISPLAY A CONSOLE ALERT SO OPERATIONS
003800*                            CAN INVESTIGATE THE ACCOUNT BY HAND -
003900*                            PREVIOUSLY THIS FAILED SILENTLY
004000* LDG046 TMPRVD  09/09/2009  E-REQUEST 30115 - CAPTURE THE ORIGINAL
004100*                            CREDIT-LEG ERROR REASON RATHER THAN
004200*                            OVERWRITING IT WITH THE ROLLBACK
004300*                            OUTCOME
004400* LDG066 TMPKSM  14/04/2013  MINOR - ALIGN COMMENTARY WITH THE
004500*                            LEDGER SUITE STANDARD BANNER FORMAT
004600* LDG077 TMPRVD  09/04/2016  E-REQUEST 31240 - ADD PER-LEG ATTEMPT
004700*                            COUNTERS WITH HEX-TRACE VIEWS SO
004800*                            SUPPORT CAN CONFIRM HOW FAR A PAYMENT
004900*                            GOT WITHOUT A DEBUGGER - SAME PATTERN
005000*                            AS LDGVRLM
005100*-----------------------------------------------------------------
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM LDGVPAY  **".
006800
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01  WK-C-COMMON.
007100     COPY LDGCMWS.
007200
007300 01  WK-C-VACT-AREA.
007400     COPY LDGVACTL.
007500
007600 01  WK-C-VPAY-CREDIT-FAILED         PIC X(01) VALUE "N".
007700     88  VPAY-CREDIT-FAILED                   VALUE "Y".
007800
007900 01  WK-N-VPAY-DEBIT-ATTEMPTS        PIC 9(05) COMP VALUE ZERO.
008000* RAW-BYTE VIEW OF THE DEBIT-ATTEMPT COUNTER - FOR SUPPORT TO
008100* HEX-DUMP WHEN A TRACE DISPLAY IS NOT AVAILABLE (SEE LDG-OPS-04).
008200 01  WK-N-VPAY-DEBIT-ATTEMPTS-R REDEFINES WK-N-VPAY-DEBIT-ATTEMPTS
008300                                  PIC X(02).
008400
008500 01  WK-N-VPAY-CREDIT-ATTEMPTS       PIC 9(05) COMP VALUE ZERO.
008600* RAW-BYTE VIEW OF THE CREDIT-ATTEMPT COUNTER - SAME SUPPORT
008700* HEX-DUMP PURPOSE AS ABOVE.
008800 01  WK-N-VPAY-CREDIT-ATTEMPTS-R
008900           REDEFINES WK-N-VPAY-CREDIT-ATTEMPTS
009000                                  PIC X(02).
009100
009200 01  WK-N-VPAY-ROLLBACK-ATTEMPTS     PIC 9(05) COMP VALUE ZERO.
009300* RAW-BYTE VIEW OF THE ROLLBACK-ATTEMPT COUNTER - SAME SUPPORT
009400* HEX-DUMP PURPOSE AS ABOVE.
009500 01  WK-N-VPAY-ROLLBACK-ATTEMPTS-R
009600           REDEFINES WK-N-VPAY-ROLLBACK-ATTEMPTS
009700                                  PIC X(02).
009800
009900 EJECT
010000 LINKAGE SECTION.
010100*****************
010200 COPY LDGVPAYL.
010300 EJECT
010400***********************************************
010500 PROCEDURE DIVISION USING WK-C-VPAY-RECORD.
010600***********************************************
010700 MAIN-MODULE.
010800     PERFORM A000-INITIALIZE-ROUTINE
010900        THRU A099-INITIALIZE-ROUTINE-EX.
011000
011100     PERFORM B100-DEBIT-FROM-ACCOUNT
011200        THRU B199-DEBIT-FROM-ACCOUNT-EX.
011300     IF NOT VPAY-RESULT-FAILED
011400        PERFORM B200-CREDIT-TO-ACCOUNT
011500           THRU B299-CREDIT-TO-ACCOUNT-EX
011600     END-IF.
011700
011800     IF VPAY-CREDIT-FAILED
011900        PERFORM B300-ROLLBACK-DEBIT-LEG
012000           THRU B399-ROLLBACK-DEBIT-LEG-EX
012100     END-IF.
012200
012300     GOBACK.
012400 EJECT
012500*---------------------------------------------------------------*
012600 A000-INITIALIZE-ROUTINE.
012700*---------------------------------------------------------------*
012800     MOVE SPACES               TO WK-C-VPAY-OUTPUT.
012900     SET VPAY-RESULT-COMPLETED TO TRUE.
013000     MOVE "N"                  TO WK-C-VPAY-CREDIT-FAILED.
013100     MOVE ZERO                 TO WK-N-VPAY-DEBIT-ATTEMPTS.
013200     MOVE ZERO                 TO WK-N-VPAY-CREDIT-ATTEMPTS.
013300     MOVE ZERO                 TO WK-N-VPAY-ROLLBACK-ATTEMPTS.
013400
013500*---------------------------------------------------------------*
013600 A099-INITIALIZE-ROUTINE-EX.
013700*---------------------------------------------------------------*
013800     EXIT.
013900
014000*---------------------------------------------------------------*
014100 B100-DEBIT-FROM-ACCOUNT.
014200*---------------------------------------------------------------*
014300     ADD 1 TO WK-N-VPAY-DEBIT-ATTEMPTS.
014400     MOVE SPACES                TO WK-C-VACT-RECORD.
014500     SET VACT-OPT-DEBIT         TO TRUE.
014600     MOVE WK-C-VPAY-FROM-ACCOUNT TO WK-C-VACT-ACCOUNT-NUMBER.
014700     MOVE WK-N-VPAY-AMOUNT       TO WK-N-VACT-AMOUNT.
014800     MOVE WK-C-VPAY-RUN-DATE     TO WK-C-VACT-RUN-DATE.
014900     CALL "LDGVACT"              USING WK-C-VACT-RECORD.
015000
015100     IF NOT VACT-NO-ERROR
015200        SET VPAY-RESULT-FAILED   TO TRUE
015300        STRING "DEBIT OF FROM-ACCOUNT FAILED - "
015400              WK-C-VACT-REASON
015500           DELIMITED BY SIZE INTO WK-C-VPAY-FAILURE-REASON
015600     END-IF.
015700
015800*---------------------------------------------------------------*
015900 B199-DEBIT-FROM-ACCOUNT-EX.
016000*---------------------------------------------------------------*
016100     EXIT.
016200
016300*---------------------------------------------------------------*
016400 B200-CREDIT-TO-ACCOUNT.
016500*---------------------------------------------------------------*
016600     ADD 1 TO WK-N-VPAY-CREDIT-ATTEMPTS.
016700     MOVE SPACES                TO WK-C-VACT-RECORD.
016800     SET VACT-OPT-CREDIT        TO TRUE.
016900     MOVE WK-C-VPAY-TO-ACCOUNT   TO WK-C-VACT-ACCOUNT-NUMBER.
017000     MOVE WK-N-VPAY-AMOUNT       TO WK-N-VACT-AMOUNT.
017100     MOVE WK-C-VPAY-RUN-DATE     TO WK-C-VACT-RUN-DATE.
017200     CALL "LDGVACT"              USING WK-C-VACT-RECORD.
017300
017400     IF NOT VACT-NO-ERROR
017500        SET VPAY-RESULT-FAILED   TO TRUE
017600        MOVE "Y"                 TO WK-C-VPAY-CREDIT-FAILED
017700        STRING "CREDIT OF TO-ACCOUNT FAILED - "
017800              WK-C-VACT-REASON
017900           DELIMITED BY SIZE INTO WK-C-VPAY-FAILURE-REASON
018000     END-IF.
018100
018200*---------------------------------------------------------------*
018300 B299-CREDIT-TO-ACCOUNT-EX.
018400*---------------------------------------------------------------*
018500     EXIT.
018600
018700*---------------------------------------------------------------*
018800* THE CREDIT LEG DID NOT POST BUT THE DEBIT LEG ALREADY DID -
018900* CREDIT THE FROM-ACCOUNT BACK FOR THE SAME AMOUNT SO THE
019000* PAYMENT LEAVES NO NET MOVEMENT ON EITHER ACCOUNT.  THE
019100* FAILURE REASON REPORTED TO THE CALLER REMAINS THE ORIGINAL
019200* CREDIT-LEG REASON CAPTURED IN B200 ABOVE.
019300*---------------------------------------------------------------*
019400 B300-ROLLBACK-DEBIT-LEG.
019500*---------------------------------------------------------------*
019600     ADD 1 TO WK-N-VPAY-ROLLBACK-ATTEMPTS.
019700     MOVE SPACES                TO WK-C-VACT-RECORD.
019800     SET VACT-OPT-CREDIT        TO TRUE.
019900     MOVE WK-C-VPAY-FROM-ACCOUNT TO WK-C-VACT-ACCOUNT-NUMBER.
020000     MOVE WK-N-VPAY-AMOUNT       TO WK-N-VACT-AMOUNT.
020100     MOVE WK-C-VPAY-RUN-DATE     TO WK-C-VACT-RUN-DATE.
020200     CALL "LDGVACT"              USING WK-C-VACT-RECORD.
020300
020400     IF NOT VACT-NO-ERROR
020500        DISPLAY "LDGVPAY - ROLLBACK CREDIT FAILED - "
020600              WK-C-VPAY-FROM-ACCOUNT
020700        DISPLAY "LDGVPAY - OPERATIONS MUST REVIEW BALANCE BY "
020800              "HAND - REASON " WK-C-VACT-REASON
020900     END-IF.
021000
021100*---------------------------------------------------------------*
021200 B399-ROLLBACK-DEBIT-LEG-EX.
021300*---------------------------------------------------------------*
021400     EXIT.
021500
021600******************************************************************
021700*************** END OF PROGRAM SOURCE -  LDGVPAY ***************
021800******************************************************************
