000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGCRACT.
000500 AUTHOR.         M WEE TL.
000600 INSTALLATION.   LEDGER BATCH SERVICES.
000700 DATE-WRITTEN.   12 MAR 1993.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM CONTAINS PROPRIETARY INFORMATION
001000                  OF THE LEDGER BATCH SERVICES UNIT.  ACCESS
001100                  RESTRICTED TO AUTHORIZED APPLICATION STAFF.
001200*
001300*DESCRIPTION :  MAIN DRIVER FOR THE ACCOUNT-OPENING BATCH RUN.
001400*               READS ACCOUNT-REQUEST-FILE SEQUENTIALLY, EDITS
001500*               EACH REQUEST, REJECTS DUPLICATES AGAINST THE
001600*               EXISTING ACCOUNT-MASTER (VIA LDGVACT), CREATES
001700*               THE NEW ACCOUNT (ALSO VIA LDGVACT) AND PRODUCES
001800*               THE ACCOUNTS-CREATED REPORT.  THIS PROGRAM HOLDS
001900*               NO ACCOUNT DATA OF ITS OWN - ALL LOOKUP, TYPE/
002000*               CURRENCY VALIDATION AND POSTING IS DELEGATED TO
002100*               LDGVACT.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* TAG    DEV     DATE        DESCRIPTION
002700* ------ ------- ----------  ------------------------------------
002800* LDG002 TMPRJC  12/03/1993  INITIAL VERSION - READ, VALIDATE,
002900*                            CREATE, SIMPLE COUNT REPORT
003000* LDG011 TMPKSM  20/08/1994  ADD PER-REQUEST DETAIL LINES TO THE
003100*                            ACCOUNTS-CREATED REPORT (PREVIOUSLY
003200*                            COUNTS ONLY)
003300* LDGY2K TMPHLW  21/10/1998  Y2K - RUN DATE NOW DERIVED AS
003400*                            CCYYMMDD IN A000 AND PASSED TO
003500*                            LDGVACT AS 8 BYTES
003600* LDG025 TMPRVD  30/01/2000  ADD BLANK-FIELD EDIT AHEAD OF THE
003700*                            DUPLICATE CHECK - AN EMPTY ACCOUNT
003800*                            NUMBER WAS REACHING LDGVACT AND
003900*                            MATCHING THE FIRST INDEX ENTRY
004000* LDG046 TMPRJC  02/12/2008  E-REQUEST 27754 - REPORT NOW SHOWS
004100*                            THE REJECTION REASON TEXT RETURNED
004200*                            BY LDGVACT INSTEAD OF A BARE ERROR
004300*                            CODE
004400* LDG066 TMPESQ  09/05/2013  ALIGN REPORT COLUMN HEADINGS WITH
004500*                            THE LEDGER SUITE STANDARD LAYOUT
004600*-----------------------------------------------------------------
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ACCOUNT-REQUEST-FILE ASSIGN TO ACTREQFL
005900            ORGANIZATION      IS LINE SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100     SELECT ACCOUNTS-REPORT     ASSIGN TO ACTRPTFL
006200            ORGANIZATION      IS LINE SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900***************
007000 FD  ACCOUNT-REQUEST-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS LDGACRQ-RECORD.
007300     COPY LDGACRQ.
007400
007500 FD  ACCOUNTS-REPORT
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS ACTRPT-RECORD.
007800 01  ACTRPT-RECORD                   PIC X(132).
007900
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                          PIC X(24)        VALUE
008400     "** PROGRAM LDGCRACT **".
008500
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 01  WK-C-COMMON.
008800     COPY LDGCMWS.
008900
009000 01  WK-C-EOF-ACCOUNT-REQUEST       PIC X(01) VALUE "N".
009100     88  EOF-ACCOUNT-REQUEST                 VALUE "Y".
009200
009300 01  WK-C-REQUEST-REJECTED          PIC X(01) VALUE "N".
009400     88  REQUEST-REJECTED                    VALUE "Y".
009500 01  WK-C-REJECT-REASON-TEXT        PIC X(40).
009600
009700 01  WK-N-ACCOUNTS-READ              PIC 9(07) COMP VALUE ZERO.
009800* RAW-BYTE VIEW OF THE RECORDS-READ COUNTER - FOR SUPPORT TO
009900* HEX-DUMP WHEN A TRACE DISPLAY IS NOT AVAILABLE (SEE LDG-OPS-04).
010000 01  WK-N-ACCOUNTS-READ-R REDEFINES WK-N-ACCOUNTS-READ
010100                                  PIC X(04).
010200 01  WK-N-ACCOUNTS-CREATED           PIC 9(07) COMP VALUE ZERO.
010300* RAW-BYTE VIEW OF THE ACCOUNTS-CREATED COUNTER - SAME SUPPORT
010400* HEX-DUMP PURPOSE AS ABOVE.
010500 01  WK-N-ACCOUNTS-CREATED-R REDEFINES WK-N-ACCOUNTS-CREATED
010600                                  PIC X(04).
010700 01  WK-N-ACCOUNTS-REJECTED          PIC 9(07) COMP VALUE ZERO.
010800 01  WK-N-SEQUENCE-NUMBER            PIC 9(07) COMP VALUE ZERO.
010900* RAW-BYTE VIEW OF THE SEQUENCE-NUMBER COUNTER - SAME SUPPORT
011000* HEX-DUMP PURPOSE AS ABOVE.
011100 01  WK-N-SEQUENCE-NUMBER-R REDEFINES WK-N-SEQUENCE-NUMBER
011200                                  PIC X(04).
011300
011400* REASON A REQUEST WAS REJECTED WITHOUT REACHING LDGVACT - USED
011500* ONLY FOR THE FIELD-LEVEL EDIT IN B150 BELOW; A REJECTION
011600* RETURNED BY LDGVACT CARRIES ITS OWN REASON TEXT ALREADY.
011700 01  WK-C-EDIT-FAILED                PIC X(01) VALUE "N".
011800     88  EDIT-FAILED                          VALUE "Y".
011900
012000     COPY LDGVACTL.
012100
012200* ------------------------ REPORT WORK AREAS ---------------------*
012300 01  WK-RPT-DETAIL-LINE              PIC X(132).
012400 01  WK-ED-SEQ                       PIC ZZZZZZ9.
012500 01  WK-ED-COUNT                     PIC ZZZZZZ9.
012600
012700 EJECT
012800 PROCEDURE DIVISION.
012900*********************
013000 MAIN-MODULE.
013100     PERFORM A000-INITIALIZE-ROUTINE
013200        THRU A099-INITIALIZE-ROUTINE-EX.
013300
013400     PERFORM B010-READ-ACCOUNT-REQUEST
013500        THRU B019-READ-ACCOUNT-REQUEST-EX.
013600     PERFORM B100-PROCESS-ONE-REQUEST
013700        THRU B199-PROCESS-ONE-REQUEST-EX
013800        UNTIL EOF-ACCOUNT-REQUEST.
013900
014000     PERFORM C000-WRITE-ACCOUNTS-REPORT
014100        THRU C099-WRITE-ACCOUNTS-REPORT-EX.
014200
014300     PERFORM Z000-END-PROGRAM-ROUTINE
014400        THRU Z099-END-PROGRAM-ROUTINE-EX.
014500     GOBACK.
014600 EJECT
014700*---------------------------------------------------------------*
014800 A000-INITIALIZE-ROUTINE.
014900*---------------------------------------------------------------*
015000     OPEN INPUT  ACCOUNT-REQUEST-FILE.
015100     OPEN OUTPUT ACCOUNTS-REPORT.
015200
015300     PERFORM A050-DETERMINE-RUN-DATE
015400        THRU A059-DETERMINE-RUN-DATE-EX.
015500
015600     PERFORM C010-WRITE-REPORT-HEADINGS
015700        THRU C019-WRITE-REPORT-HEADINGS-EX.
015800
015900*---------------------------------------------------------------*
016000 A099-INITIALIZE-ROUTINE-EX.
016100*---------------------------------------------------------------*
016200     EXIT.
016300
016400*---------------------------------------------------------------*
016500* DERIVE AN 8-BYTE CCYYMMDD RUN DATE FROM THE SYSTEM DATE.  ANY
016600* 2-DIGIT YEAR BELOW 50 IS TREATED AS 20XX, OTHERWISE 19XX - THIS
016700* KEEPS THE PROGRAM WORKING WELL PAST THE Y2K BOUNDARY.
016800*---------------------------------------------------------------*
016900 A050-DETERMINE-RUN-DATE.
017000*---------------------------------------------------------------*
017100     ACCEPT WK-C-RUN-YMD FROM DATE.
017200     IF WK-C-RUN-YMD(1:2) < "50"
017300        MOVE "20"          TO WK-C-RUN-CEN
017400     ELSE
017500        MOVE "19"          TO WK-C-RUN-CEN
017600     END-IF.
017700     STRING WK-C-RUN-CEN WK-C-RUN-YMD
017800        DELIMITED BY SIZE INTO WK-C-RUN-DATE-8.
017900
018000*---------------------------------------------------------------*
018100 A059-DETERMINE-RUN-DATE-EX.
018200*---------------------------------------------------------------*
018300     EXIT.
018400
018500*---------------------------------------------------------------*
018600 B010-READ-ACCOUNT-REQUEST.
018700*---------------------------------------------------------------*
018800     READ ACCOUNT-REQUEST-FILE
018900        AT END MOVE "Y" TO WK-C-EOF-ACCOUNT-REQUEST
019000     END-READ.
019100     IF NOT EOF-ACCOUNT-REQUEST
019200        ADD 1 TO WK-N-ACCOUNTS-READ
019300     END-IF.
019400
019500*---------------------------------------------------------------*
019600 B019-READ-ACCOUNT-REQUEST-EX.
019700*---------------------------------------------------------------*
019800     EXIT.
019900
020000*---------------------------------------------------------------*
020100 B100-PROCESS-ONE-REQUEST.
020200*---------------------------------------------------------------*
020300     MOVE "N"                 TO WK-C-REQUEST-REJECTED.
020400     MOVE SPACES               TO WK-C-REJECT-REASON-TEXT.
020500
020600     PERFORM B150-EDIT-ACCOUNT-REQUEST
020700        THRU B159-EDIT-ACCOUNT-REQUEST-EX.
020800
020900     IF NOT REQUEST-REJECTED
021000        PERFORM B200-CHECK-DUPLICATE
021100           THRU B299-CHECK-DUPLICATE-EX
021200     END-IF.
021300
021400     IF NOT REQUEST-REJECTED
021500        PERFORM B300-CREATE-ACCOUNT
021600           THRU B399-CREATE-ACCOUNT-EX
021700     END-IF.
021800
021900     ADD 1                    TO WK-N-SEQUENCE-NUMBER.
022000     PERFORM B800-WRITE-DETAIL-LINE
022100        THRU B899-WRITE-DETAIL-LINE-EX.
022200
022300     PERFORM B010-READ-ACCOUNT-REQUEST
022400        THRU B019-READ-ACCOUNT-REQUEST-EX.
022500
022600*---------------------------------------------------------------*
022700 B199-PROCESS-ONE-REQUEST-EX.
022800*---------------------------------------------------------------*
022900     EXIT.
023000
023100*---------------------------------------------------------------*
023200* FIELD-LEVEL EDIT - ACCOUNT NUMBER PRESENT, TYPE AND CURRENCY
023300* WILL BE CHECKED AGAINST THE LEDGER TABLES BY LDGVACT ITSELF ON
023400* CREATE (SEE LDGVACT OPTION 5) - THIS EDIT ONLY CATCHES A BLANK
023500* KEY FIELD BEFORE IT EVER REACHES THE DUPLICATE-CHECK LOOKUP.
023600*---------------------------------------------------------------*
023700 B150-EDIT-ACCOUNT-REQUEST.
023800*---------------------------------------------------------------*
023900     IF ACRQ-ACCOUNT-NUMBER = SPACES
024000        MOVE "Y"              TO WK-C-REQUEST-REJECTED
024100        MOVE "ACCOUNT NUMBER MUST NOT BE BLANK"
024200           TO WK-C-REJECT-REASON-TEXT
024300     END-IF.
024400
024500*---------------------------------------------------------------*
024600 B159-EDIT-ACCOUNT-REQUEST-EX.
024700*---------------------------------------------------------------*
024800     EXIT.
024900
025000*---------------------------------------------------------------*
025100 B200-CHECK-DUPLICATE.
025200*---------------------------------------------------------------*
025300     MOVE SPACES                TO WK-C-VACT-OUTPUT.
025400     SET VACT-OPT-VALIDATE      TO TRUE.
025500     MOVE ACRQ-ACCOUNT-NUMBER   TO WK-C-VACT-ACCOUNT-NUMBER.
025600     MOVE WK-C-RUN-DATE-8       TO WK-C-VACT-RUN-DATE.
025700     CALL "LDGVACT"             USING WK-C-VACT-RECORD.
025800
025900     IF VACT-FOUND-YES
026000        MOVE "Y"                TO WK-C-REQUEST-REJECTED
026100        MOVE "ACCOUNT ALREADY EXISTS"
026200           TO WK-C-REJECT-REASON-TEXT
026300     END-IF.
026400
026500*---------------------------------------------------------------*
026600 B299-CHECK-DUPLICATE-EX.
026700*---------------------------------------------------------------*
026800     EXIT.
026900
027000*---------------------------------------------------------------*
027100* NOT ON FILE - HAND OFF TO LDGVACT TO CREATE IT.  LDGVACT
027200* VALIDATES THE ACCOUNT TYPE AND CURRENCY CODE AGAINST LDGTABS
027300* AND RETURNS A REASON TEXT IF EITHER IS UNRECOGNISED.
027400*---------------------------------------------------------------*
027500 B300-CREATE-ACCOUNT.
027600*---------------------------------------------------------------*
027700     MOVE SPACES                TO WK-C-VACT-OUTPUT.
027800     SET VACT-OPT-CREATE        TO TRUE.
027900     MOVE ACRQ-ACCOUNT-NUMBER   TO WK-C-VACT-ACCOUNT-NUMBER.
028000     MOVE ACRQ-ACCOUNT-TYPE     TO WK-C-VACT-ACCOUNT-TYPE.
028100     MOVE ACRQ-CURRENCY-CODE    TO WK-C-VACT-CURRENCY-CODE.
028200     MOVE WK-C-RUN-DATE-8       TO WK-C-VACT-RUN-DATE.
028300     CALL "LDGVACT"             USING WK-C-VACT-RECORD.
028400
028500     IF VACT-NO-ERROR
028600        ADD 1                   TO WK-N-ACCOUNTS-CREATED
028700     ELSE
028800        MOVE "Y"                TO WK-C-REQUEST-REJECTED
028900        MOVE WK-C-VACT-REASON   TO WK-C-REJECT-REASON-TEXT
029000     END-IF.
029100
029200*---------------------------------------------------------------*
029300 B399-CREATE-ACCOUNT-EX.
029400*---------------------------------------------------------------*
029500     EXIT.
029600
029700*---------------------------------------------------------------*
029800 B800-WRITE-DETAIL-LINE.
029900*---------------------------------------------------------------*
030000     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
030100     MOVE WK-N-SEQUENCE-NUMBER TO WK-ED-SEQ.
030200     IF REQUEST-REJECTED
030300        ADD 1 TO WK-N-ACCOUNTS-REJECTED
030400        STRING " " WK-ED-SEQ "  "
030500              ACRQ-ACCOUNT-NUMBER "  "
030600              ACRQ-ACCOUNT-TYPE "  "
030700              ACRQ-CURRENCY-CODE "  "
030800              "REJECTED" "  "
030900              WK-C-REJECT-REASON-TEXT
031000           DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE
031100     ELSE
031200        STRING " " WK-ED-SEQ "  "
031300              ACRQ-ACCOUNT-NUMBER "  "
031400              ACRQ-ACCOUNT-TYPE "  "
031500              ACRQ-CURRENCY-CODE "  "
031600              "CREATED "
031700           DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE
031800     END-IF.
031900     WRITE ACTRPT-RECORD FROM WK-RPT-DETAIL-LINE.
032000
032100*---------------------------------------------------------------*
032200 B899-WRITE-DETAIL-LINE-EX.
032300*---------------------------------------------------------------*
032400     EXIT.
032500
032600*---------------------------------------------------------------*
032700 C010-WRITE-REPORT-HEADINGS.
032800*---------------------------------------------------------------*
032900     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
033000     STRING "1" "LEDGER BATCH SERVICES - ACCOUNTS CREATED REPORT"
033100        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
033200     WRITE ACTRPT-RECORD FROM WK-RPT-DETAIL-LINE
033300        AFTER ADVANCING TOP-OF-FORM.
033400
033500     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
033600     STRING "RUN DATE " WK-C-RUN-DATE-8
033700        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
033800     WRITE ACTRPT-RECORD FROM WK-RPT-DETAIL-LINE
033900        AFTER ADVANCING 1 LINE.
034000
034100     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
034200     STRING " SEQ NO  ACCOUNT-NUMBER        TYPE      CCY"
034300           "  RESULT    REASON"
034400        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
034500     WRITE ACTRPT-RECORD FROM WK-RPT-DETAIL-LINE
034600        AFTER ADVANCING 2 LINES.
034700
034800*---------------------------------------------------------------*
034900 C019-WRITE-REPORT-HEADINGS-EX.
035000*---------------------------------------------------------------*
035100     EXIT.
035200
035300*---------------------------------------------------------------*
035400 C000-WRITE-ACCOUNTS-REPORT.
035500*---------------------------------------------------------------*
035600     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
035700     MOVE WK-N-ACCOUNTS-READ  TO WK-ED-COUNT.
035800     STRING "TOTAL ACCOUNT REQUESTS READ  . . . . " WK-ED-COUNT
035900        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
036000     WRITE ACTRPT-RECORD FROM WK-RPT-DETAIL-LINE
036100        AFTER ADVANCING 2 LINES.
036200
036300     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
036400     MOVE WK-N-ACCOUNTS-CREATED TO WK-ED-COUNT.
036500     STRING "TOTAL ACCOUNTS CREATED  . . . . . . . " WK-ED-COUNT
036600        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
036700     WRITE ACTRPT-RECORD FROM WK-RPT-DETAIL-LINE
036800        AFTER ADVANCING 1 LINE.
036900
037000     MOVE SPACES              TO WK-RPT-DETAIL-LINE.
037100     MOVE WK-N-ACCOUNTS-REJECTED TO WK-ED-COUNT.
037200     STRING "TOTAL ACCOUNT REQUESTS REJECTED  . . . " WK-ED-COUNT
037300        DELIMITED BY SIZE INTO WK-RPT-DETAIL-LINE.
037400     WRITE ACTRPT-RECORD FROM WK-RPT-DETAIL-LINE
037500        AFTER ADVANCING 1 LINE.
037600
037700*---------------------------------------------------------------*
037800 C099-WRITE-ACCOUNTS-REPORT-EX.
037900*---------------------------------------------------------------*
038000     EXIT.
038100
038200*---------------------------------------------------------------*
038300 Z000-END-PROGRAM-ROUTINE.
038400*---------------------------------------------------------------*
038500     MOVE SPACES                TO WK-C-VACT-OUTPUT.
038600     SET VACT-OPT-END-OF-RUN    TO TRUE.
038700     CALL "LDGVACT"             USING WK-C-VACT-RECORD.
038800
038900     CLOSE ACCOUNT-REQUEST-FILE
039000           ACCOUNTS-REPORT.
039100
039200*---------------------------------------------------------------*
039300 Z099-END-PROGRAM-ROUTINE-EX.
039400*---------------------------------------------------------------*
039500     EXIT.
039600
039700******************************************************************
039800*************** END OF PROGRAM SOURCE -  LDGCRACT ***************
039900******************************************************************
